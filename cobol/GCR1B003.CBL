000100******************************************************************
000200* FECHA       : 06/12/2023                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCAS)                            *
000400* APLICACION  : ADMINISTRACION PATRIMONIAL                       *
000500* PROGRAMA    : GCR1B003                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RESUME LOS RESULTADOS DE RIESGO DE TODAS LAS     *
000800*             : CARTERAS DEL DIA (ARCHIVO RIESGOOT) Y PRODUCE EL *
000900*             : REPORTE DE CIERRE RGRESUM CON LOS CONTEOS POR    *
001000*             : BANDA DE RIESGO, EL LISTADO DE CARTERAS EN       *
001100*             : RIESGO ALTO Y LOS TOTALES DE CONTROL DEL LOTE.   *
001200* ARCHIVOS    : RIESGOOT=E, RECHAZOS=E, RGRESUM=S                *
001300* ACCION (ES) : B=BATCH                                          *
001400* INSTALADO   : 06/12/2023                                       *
001500* BPM/RATIONAL: 231192                                           *
001600* NOMBRE      : RESUMEN DIARIO DE RIESGO DE CARTERAS             *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                            *
001900* 06/12/2023 RCAS CR231192  VERSION INICIAL DEL PROGRAMA.        *
002000* 17/09/1998 EEDR CR298114  REVISION Y2K, FECHA DE CORRIDA A 4   *
002100*                           DIGITOS DE ANIO.                     *
002200* 22/02/2024 RCAS CR231780  SE AGREGA EL DETALLE DE CARTERAS EN  *
002300*                           RIESGO ALTO AL REPORTE RGRESUM.      *
002400* 30/06/2025 JPAZ CR233890  SE AGREGA EL TOTAL DE RECHAZADAS,    *
002500*                           LEIDO DEL ARCHIVO RECHAZOS.          *
002600* 11/08/2025 JPAZ CR234077  LIMPIEZA DE PARRAFOS Y COMENTARIOS.  *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                    GCR1B003.
003000 AUTHOR.                        R. CASTELLANOS.
003100 INSTALLATION.                  ADMINISTRACION PATRIMONIAL.
003200 DATE-WRITTEN.                  06/12/1993.
003300 DATE-COMPILED.                 06/12/1993.
003400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT RIESGO-RESULT-FILE ASSIGN TO RIESGOOT
004200            ORGANIZATION       IS LINE SEQUENTIAL
004300            FILE STATUS        IS FS-RESULTADO.
004400
004500     SELECT RECHAZO-FILE       ASSIGN TO RECHAZOS
004600            ORGANIZATION       IS LINE SEQUENTIAL
004700            FILE STATUS        IS FS-RECHAZO.
004800
004900     SELECT SUMMARY-REPORT     ASSIGN TO RGRESUM
005000            ORGANIZATION       IS LINE SEQUENTIAL
005100            FILE STATUS        IS FS-REPORTE.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  RIESGO-RESULT-FILE.
005500 01  REG-RESULTADO.
005600     COPY RRESU01.
005700
005800 FD  RECHAZO-FILE.
005900 01  REG-RECHAZO.
006000     COPY RRECH01.
006100
006200 FD  SUMMARY-REPORT.
006300 01  REG-REPORTE.
006400     05  FILLER                 PIC X(132).
006500
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*              VARIABLES DE ESTADO DE ARCHIVOS (FS-)             *
006900******************************************************************
007000 01  WKS-ESTADOS-ARCHIVO.
007100     05  FS-RESULTADO           PIC X(02) VALUE '00'.
007200     05  FS-RECHAZO             PIC X(02) VALUE '00'.
007300     05  FS-REPORTE             PIC X(02) VALUE '00'.
007400     05  FILLER                 PIC X(02) VALUE SPACES.
007500
007600 77  WKS-FIN-RESULTADO          PIC X(01) VALUE 'N'.
007700     88  FIN-RESULTADO                     VALUE 'S'.
007800 77  WKS-FIN-RECHAZO            PIC X(01) VALUE 'N'.
007900     88  FIN-RECHAZO                       VALUE 'S'.
008000
008100******************************************************************
008200*          FECHA DE PROCESO (REVISION Y2K, 4 DIGITOS ANIO)       *
008300******************************************************************
008400 01  WKS-FECHA-PROCESO          PIC 9(08) VALUE ZEROES.
008500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
008600     05  WKS-FP-ANIO             PIC 9(04).
008700     05  WKS-FP-MES              PIC 9(02).
008800     05  WKS-FP-DIA              PIC 9(02).
008900
009000******************************************************************
009100*              CONSTANTES DEL MOTOR DE CALCULO                  *
009200******************************************************************
009300 01  WKS-CONSTANTES.
009400     COPY RCONS01.
009500
009600******************************************************************
009700*                   CONTADORES Y ACUMULADORES                    *
009800******************************************************************
009900 01  WKS-CONTADORES.
010000     05  WKS-TOTAL-CARTERAS      PIC 9(07) COMP.
010100     05  WKS-TOTAL-RECHAZADAS    PIC 9(07) COMP.
010200     05  WKS-CONTADOR-ALTO       PIC 9(07) COMP.
010300     05  WKS-CONTADOR-MODERADO   PIC 9(07) COMP.
010400     05  WKS-CONTADOR-BAJO       PIC 9(07) COMP.
010500     05  FILLER                  PIC X(01) VALUE SPACE.
010600
010700 01  WKS-SUMA-RISK-NUMBER        PIC 9(09) COMP VALUE 0.
010800
010900*    SUMA DEL VAR, VISTA TAMBIEN EN DOLARES Y CENTAVOS PARA LA
011000*    LINEA DE TOTALES DEL REPORTE.
011100 01  WKS-SUMA-VAR                PIC S9(13)V9(02) VALUE 0.
011200 01  WKS-SUMA-VAR-R REDEFINES WKS-SUMA-VAR.
011300     05  WKS-SUMA-VAR-DOLARES    PIC S9(13).
011400     05  WKS-SUMA-VAR-CENTAVOS   PIC 9(02).
011500
011600*    PROMEDIO DEL NUMERO DE RIESGO, REDONDEADO A 2 DECIMALES,
011700*    VISTO TAMBIEN EN SU PARTE ENTERA Y DECIMAL PARA IMPRESION.
011800 01  WKS-PROMEDIO-RISK           PIC 9(03)V9(02) VALUE 0.
011900 01  WKS-PROMEDIO-RISK-R REDEFINES WKS-PROMEDIO-RISK.
012000     05  WKS-PROM-ENTERO         PIC 9(03).
012100     05  WKS-PROM-DECIMAL        PIC 9(02).
012200
012300******************************************************************
012400*              CAMPOS EDITADOS PARA LAS LINEAS DEL REPORTE       *
012500******************************************************************
012600 01  WKS-CAMPOS-EDITADOS.
012700     05  WKS-ED-CONTADOR7        PIC ZZZ,ZZ9.
012800     05  WKS-ED-RN               PIC ZZ9.
012900     05  WKS-ED-VAR              PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
013000     05  WKS-ED-PROMEDIO         PIC ZZ9.99.
013100     05  FILLER                  PIC X(01) VALUE SPACE.
013200
013300 PROCEDURE DIVISION.
013400******************************************************************
013500*                    S E C C I O N   P R I N C I P A L           *
013600******************************************************************
013700 000-PRINCIPAL SECTION.
013800     PERFORM 100-INICIO
013900     PERFORM 200-PROCESA-RESULTADO UNTIL FIN-RESULTADO
014000     PERFORM 300-CUENTA-RECHAZOS UNTIL FIN-RECHAZO
014100     PERFORM 600-IMPRIME-TOTALES
014200     PERFORM 900-CIERRE-ARCHIVOS
014300     STOP RUN.
014400 000-PRINCIPAL-E. EXIT.
014500
014600******************************************************************
014700*                 A P E R T U R A   E   I N I C I O              *
014800******************************************************************
014900 100-INICIO SECTION.
015000     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
015100     PERFORM 110-APERTURA-ARCHIVOS
015200     PERFORM 150-IMPRIME-ENCABEZADO
015300     PERFORM 215-LEE-RESULTADO
015400     PERFORM 216-LEE-RECHAZO.
015500 100-INICIO-E. EXIT.
015600
015700 110-APERTURA-ARCHIVOS SECTION.
015800     OPEN INPUT  RIESGO-RESULT-FILE
015900                 RECHAZO-FILE
016000          OUTPUT SUMMARY-REPORT
016100     IF FS-RESULTADO NOT = '00' OR FS-RECHAZO NOT = '00'
016200        DISPLAY '*** ERROR AL ABRIR ENTRADAS DE RESUMEN '
016300                UPON CONSOLE
016400        MOVE 91 TO RETURN-CODE
016500        PERFORM 900-CIERRE-ARCHIVOS
016600        STOP RUN
016700     END-IF
016800     IF FS-REPORTE NOT = '00'
016900        DISPLAY '*** ERROR AL ABRIR RGRESUM, STATUS: '
017000                FS-REPORTE UPON CONSOLE
017100        MOVE 91 TO RETURN-CODE
017200        PERFORM 900-CIERRE-ARCHIVOS
017300        STOP RUN
017400     END-IF.
017500 110-APERTURA-ARCHIVOS-E. EXIT.
017600
017700******************************************************************
017800*         T I T U L O   Y   E N C A B E Z A D O S                *
017900******************************************************************
018000 150-IMPRIME-ENCABEZADO SECTION.
018100     MOVE SPACES TO REG-REPORTE
018200     MOVE 'RESUMEN DIARIO DE RIESGO DE CARTERAS - GCR1B003'
018300          TO REG-REPORTE (1:48)
018400     WRITE REG-REPORTE
018500     MOVE SPACES TO REG-REPORTE
018600     WRITE REG-REPORTE
018700     MOVE SPACES TO REG-REPORTE
018800     MOVE 'CARTERAS EN RIESGO ALTO (NUMERO DE RIESGO >= 070)'
018900          TO REG-REPORTE (1:50)
019000     WRITE REG-REPORTE
019100     MOVE SPACES TO REG-REPORTE
019200     MOVE 'PORTFOLIO-ID        ADVISOR-ID    RN   VALOR EN RIESGO'
019300          TO REG-REPORTE (1:55)
019400     WRITE REG-REPORTE.
019500 150-IMPRIME-ENCABEZADO-E. EXIT.
019600
019700******************************************************************
019800*            L E C T U R A   D E   L O S   A R C H I V O S       *
019900******************************************************************
020000 215-LEE-RESULTADO SECTION.
020100     READ RIESGO-RESULT-FILE
020200          AT END SET FIN-RESULTADO TO TRUE
020300     END-READ.
020400 215-LEE-RESULTADO-E. EXIT.
020500
020600 216-LEE-RECHAZO SECTION.
020700     READ RECHAZO-FILE
020800          AT END SET FIN-RECHAZO TO TRUE
020900     END-READ.
021000 216-LEE-RECHAZO-E. EXIT.
021100
021200******************************************************************
021300*     A C U M U L A C I O N   D E   U N   R E S U L T A D O      *
021400******************************************************************
021500 200-PROCESA-RESULTADO SECTION.                                   CR234077
021600     ADD 1 TO WKS-TOTAL-CARTERAS
021700     ADD RC-RISK-NUMBER TO WKS-SUMA-RISK-NUMBER
021800     ADD RC-VAR-95 TO WKS-SUMA-VAR
021900     EVALUATE TRUE
022000        WHEN RC-RISK-NUMBER >= RCONS-UMBRAL-ALTO
022100           ADD 1 TO WKS-CONTADOR-ALTO
022200           PERFORM 250-IMPRIME-DETALLE
022300        WHEN RC-RISK-NUMBER >= RCONS-UMBRAL-MODERADO
022400           ADD 1 TO WKS-CONTADOR-MODERADO
022500        WHEN OTHER
022600           ADD 1 TO WKS-CONTADOR-BAJO
022700     END-EVALUATE
022800     PERFORM 215-LEE-RESULTADO.
022900 200-PROCESA-RESULTADO-E. EXIT.
023000
023100 250-IMPRIME-DETALLE SECTION.                                     CR234077
023200     MOVE SPACES TO REG-REPORTE
023300     MOVE RC-PORTFOLIO-ID TO REG-REPORTE (1:20)
023400     MOVE RC-ADVISOR-ID   TO REG-REPORTE (23:12)
023500     MOVE RC-RISK-NUMBER  TO WKS-ED-RN
023600     MOVE WKS-ED-RN       TO REG-REPORTE (38:3)
023700     MOVE RC-VAR-95       TO WKS-ED-VAR
023800     MOVE WKS-ED-VAR      TO REG-REPORTE (44:18)
023900     WRITE REG-REPORTE.
024000 250-IMPRIME-DETALLE-E. EXIT.
024100
024200******************************************************************
024300*     C O N T E O   D E   C A R T E R A S   R E C H A Z A D A S  *
024400******************************************************************
024500 300-CUENTA-RECHAZOS SECTION.
024600     ADD 1 TO WKS-TOTAL-RECHAZADAS
024700     PERFORM 216-LEE-RECHAZO.
024800 300-CUENTA-RECHAZOS-E. EXIT.
024900
025000******************************************************************
025100*            T O T A L E S   D E L   R E P O R T E               *
025200******************************************************************
025300 600-IMPRIME-TOTALES SECTION.                                     CR234077
025400     IF WKS-TOTAL-CARTERAS = 0
025500        MOVE 0 TO WKS-PROMEDIO-RISK
025600     ELSE
025700        COMPUTE WKS-PROMEDIO-RISK ROUNDED =
025800           WKS-SUMA-RISK-NUMBER / WKS-TOTAL-CARTERAS
025900     END-IF
026000     MOVE SPACES TO REG-REPORTE
026100     WRITE REG-REPORTE
026200     MOVE SPACES TO REG-REPORTE
026300     MOVE 'TOTAL DE CARTERAS  :' TO REG-REPORTE (1:21)
026400     MOVE WKS-TOTAL-CARTERAS TO WKS-ED-CONTADOR7
026500     MOVE WKS-ED-CONTADOR7   TO REG-REPORTE (23:7)
026600     MOVE 'CARTERAS RECHAZADAS:' TO REG-REPORTE (36:21)
026700     MOVE WKS-TOTAL-RECHAZADAS TO WKS-ED-CONTADOR7
026800     MOVE WKS-ED-CONTADOR7   TO REG-REPORTE (58:7)
026900     WRITE REG-REPORTE
027000     MOVE SPACES TO REG-REPORTE
027100     MOVE 'PROMEDIO NUM RIESGO:' TO REG-REPORTE (1:20)
027200     MOVE WKS-PROMEDIO-RISK TO WKS-ED-PROMEDIO
027300     MOVE WKS-ED-PROMEDIO    TO REG-REPORTE (22:6)
027400     MOVE 'VAR TOTAL ($):' TO REG-REPORTE (36:14)
027500     MOVE WKS-SUMA-VAR       TO WKS-ED-VAR
027600     MOVE WKS-ED-VAR         TO REG-REPORTE (51:18)
027700     WRITE REG-REPORTE
027800     MOVE SPACES TO REG-REPORTE
027900     MOVE 'BAJO     :' TO REG-REPORTE (1:10)
028000     MOVE WKS-CONTADOR-BAJO TO WKS-ED-CONTADOR7
028100     MOVE WKS-ED-CONTADOR7   TO REG-REPORTE (12:7)
028200     MOVE 'MODERADO :' TO REG-REPORTE (21:10)
028300     MOVE WKS-CONTADOR-MODERADO TO WKS-ED-CONTADOR7
028400     MOVE WKS-ED-CONTADOR7   TO REG-REPORTE (32:7)
028500     MOVE 'ALTO     :' TO REG-REPORTE (41:10)
028600     MOVE WKS-CONTADOR-ALTO TO WKS-ED-CONTADOR7
028700     MOVE WKS-ED-CONTADOR7   TO REG-REPORTE (52:7)
028800     WRITE REG-REPORTE
028900     MOVE SPACES TO REG-REPORTE
029000     WRITE REG-REPORTE
029100     MOVE SPACES TO REG-REPORTE
029200     MOVE 'REGISTROS LEIDOS :' TO REG-REPORTE (1:19)
029300     COMPUTE WKS-ED-CONTADOR7 =
029400             WKS-TOTAL-CARTERAS + WKS-TOTAL-RECHAZADAS
029500     MOVE WKS-ED-CONTADOR7   TO REG-REPORTE (21:7)
029600     MOVE 'ACEPTADOS :' TO REG-REPORTE (31:11)
029700     MOVE WKS-TOTAL-CARTERAS TO WKS-ED-CONTADOR7
029800     MOVE WKS-ED-CONTADOR7   TO REG-REPORTE (43:7)
029900     MOVE 'RECHAZADOS :' TO REG-REPORTE (53:12)
030000     MOVE WKS-TOTAL-RECHAZADAS TO WKS-ED-CONTADOR7
030100     MOVE WKS-ED-CONTADOR7   TO REG-REPORTE (66:7)
030200     WRITE REG-REPORTE.
030300 600-IMPRIME-TOTALES-E. EXIT.
030400
030500 900-CIERRE-ARCHIVOS SECTION.
030600     CLOSE RIESGO-RESULT-FILE RECHAZO-FILE SUMMARY-REPORT.
030700 900-CIERRE-ARCHIVOS-E. EXIT.
