000100******************************************************************
000200* COPYLIB     : CARTP01                                         *
000300* APLICACION  : ADMINISTRACION PATRIMONIAL                      *
000400* DESCRIPCION : CUERPO DEL REGISTRO DE POSICION (UNA ACCION DE  *
000500*             : LA CARTERA), SE USA JUNTO A UN BYTE DE TIPO DE  *
000600*             : REGISTRO ('P') EN EL ARCHIVO DE CARTERAS.       *
000700* FECHA       : 14/01/2026                                      *
000800* PROGRAMADOR : S. MELENDEZ (SMEL)                              *
000900******************************************************************
001000     05  CARTP-SYMBOL               PIC X(08).
001100*    CANTIDAD DE ACCIONES, DEBE SER MAYOR A CERO
001200     05  CARTP-QUANTITY             PIC S9(09)V9(02).
001300*    PRECIO POR ACCION, DEBE SER MAYOR A CERO
001400     05  CARTP-PRICE                PIC S9(07)V9(04).
001500*    VALOR DE MERCADO = CANTIDAD X PRECIO
001600     05  CARTP-MKT-VALUE            PIC S9(11)V9(02).
001700*    PESO DE LA POSICION, PORCENTAJE DE LA CARTERA (0-100)
001800     05  CARTP-WEIGHT               PIC S9(03)V9(04).
001900*    CODIGO DE SECTOR DE LA ACCION
002000     05  CARTP-SECTOR               PIC X(02).
002100         88  CARTP-SECTOR-VALIDO            VALUE 'TE' 'HC' 'FI'
002200                                             'CO' 'EN' 'RE' 'RT'
002300                                             'TL' 'ET' 'AU' 'OT'.
002400     05  FILLER                     PIC X(27).
