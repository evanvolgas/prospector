000100******************************************************************
000200* FECHA       : 10/12/2023                                      *
000300* PROGRAMADOR : R. CASTELLANOS (RCAS)                           *
000400* APLICACION  : ADMINISTRACION PATRIMONIAL                      *
000500* PROGRAMA    : GCR1F001                                        *
000600* TIPO        : SUBRUTINA (CALL)                                *
000700* DESCRIPCION : CALCULA LA DESVIACION A LA BAJA (SEMI-DESVIA-   *
000800*             : CION ESTANDAR) DE UNA SERIE DE RETORNOS CONTRA  *
000900*             : UN OBJETIVO.  SOLO CUENTAN LOS RETORNOS MENORES *
001000*             : QUE EL OBJETIVO; SI NINGUNO CALIFICA, EL        *
001100*             : RESULTADO ES CERO.  ES RUTINA DE LIBRERIA, NO   *
001200*             : LA INVOCA NINGUN PROGRAMA DEL LOTE DIARIO DE    *
001300*             : RIESGO; QUEDA DISPONIBLE PARA ANALISIS AD-HOC   *
001400*             : (VER JCL GCRADHOC EN LA CARPETA DE PROCS).      *
001500* ACCION (ES) : S=SUBRUTINA                                     *
001600* INSTALADO   : 10/12/2023                                      *
001700* BPM/RATIONAL: 231193                                          *
001800* NOMBRE      : DESVIACION A LA BAJA DE UNA SERIE DE RETORNOS   *
001900******************************************************************
002000* BITACORA DE CAMBIOS                                           *
002100* 10/12/2023 RCAS CR231193  VERSION INICIAL DE LA SUBRUTINA.     *
002200* 17/09/1998 EEDR CR298114  REVISION Y2K, SIN IMPACTO EN ESTA    *
002300*                           RUTINA (NO MANEJA FECHAS), SE DEJA   *
002400*                           CONSTANCIA POR REQUISITO DE          *
002500*                           AUDITORIA.                          *
002600* 04/03/2024 RCAS CR231802  SE AGREGA EL SWITCH DE TRAZA         *
002700*                           (UPSI-1) PARA DEPURACION EN          *
002800*                           AMBIENTE DE PRUEBA.                 *
002900* 11/08/2025 JPAZ CR234077  LIMPIEZA DE PARRAFOS Y COMENTARIOS.  *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                    GCR1F001.
003300 AUTHOR.                        R. CASTELLANOS.
003400 INSTALLATION.                  ADMINISTRACION PATRIMONIAL.
003500 DATE-WRITTEN.                  10/12/1993.
003600 DATE-COMPILED.                 10/12/1993.
003700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-1 ON STATUS IS TRAZA-ACTIVADA
004300            OFF STATUS IS TRAZA-INACTIVA.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700*                   CONTADORES DE TRABAJO                        *
004800******************************************************************
004900 01  WKS-CONTADORES.
005000     05  WKS-CANT-CALIFICAN      PIC 9(03) COMP VALUE 0.
005100     05  FILLER                  PIC X(01) VALUE SPACE.
005200
005300******************************************************************
005400*         ACUMULADOR DE SUMA DE CUADRADOS DE LAS DESVIACIONES    *
005500******************************************************************
005600 01  WKS-SUMA-CUADRADOS          PIC S9(05)V9(08) VALUE 0.
005700 01  WKS-SUMA-CUADRADOS-R REDEFINES WKS-SUMA-CUADRADOS.
005800     05  WKS-SC-ENTERO           PIC S9(05).
005900     05  WKS-SC-FRACCION         PIC 9(08).
006000
006100 01  WKS-VARIANZA-DOWNSIDE        PIC S9(05)V9(08) VALUE 0.
006200
006300*    CAMPO DE TRABAJO DE LA RAIZ CUADRADA (NEWTON-RAPHSON)
006400 01  WKS-RAIZ-X                  PIC S9(05)V9(08) VALUE 0.
006500 01  WKS-RAIZ-X-R REDEFINES WKS-RAIZ-X.
006600     05  WKS-RX-ENTERO           PIC S9(05).
006700     05  WKS-RX-FRACCION         PIC 9(08).
006800
006900*    DIFERENCIA (RETORNO - OBJETIVO) DE TRABAJO
007000 01  WKS-DIF-RETORNO             PIC S9(03)V9(06) VALUE 0.
007100
007200*    RESULTADO CON SIGNO SEPARADO PARA LA TRAZA DE DEPURACION
007300 01  WKS-RESULTADO-TRAZA         PIC S9(03)V9(06)
007400                                 SIGN LEADING SEPARATE.
007500 01  WKS-RESULTADO-TRAZA-R REDEFINES WKS-RESULTADO-TRAZA.
007600     05  WKS-RT-SIGNO            PIC X(01).
007700     05  WKS-RT-MAGNITUD         PIC 9(03)V9(06).
007800
007900 LINKAGE SECTION.
008000******************************************************************
008100*       PARAMETROS: SERIE DE RETORNOS, CANTIDAD Y OBJETIVO       *
008200******************************************************************
008300 01  LKG-PARAMETROS.
008400     05  LKG-CANTIDAD            PIC 9(03) COMP.
008500     05  LKG-OBJETIVO            PIC S9(03)V9(06).
008600     05  LKG-RETORNOS OCCURS 100 TIMES INDEXED BY IX-RET
008700                      PIC S9(03)V9(06).
008800     05  LKG-RESULTADO           PIC S9(03)V9(06).
008900     05  FILLER                  PIC X(01).
009000
009100 PROCEDURE DIVISION USING LKG-PARAMETROS.
009200******************************************************************
009300*                    S E C C I O N   P R I N C I P A L           *
009400******************************************************************
009500 000-PRINCIPAL SECTION.                                           CR234077
009600     MOVE 0 TO WKS-SUMA-CUADRADOS
009700     MOVE 0 TO WKS-CANT-CALIFICAN
009800     PERFORM 200-ACUMULA-UN-RETORNO VARYING IX-RET FROM 1 BY 1
009900             UNTIL IX-RET > LKG-CANTIDAD
010000     IF WKS-CANT-CALIFICAN = 0
010100        MOVE 0 TO LKG-RESULTADO
010200     ELSE
010300        COMPUTE WKS-VARIANZA-DOWNSIDE =
010400           WKS-SUMA-CUADRADOS / WKS-CANT-CALIFICAN
010500        PERFORM 400-CALCULA-RAIZ
010600        MOVE WKS-RAIZ-X TO LKG-RESULTADO
010700     END-IF
010800     IF TRAZA-ACTIVADA
010900        PERFORM 500-IMPRIME-TRAZA
011000     END-IF
011100     GOBACK.
011200 000-PRINCIPAL-E. EXIT.
011300
011400******************************************************************
011500*     A C U M U L A   U N   R E T O R N O   B A J O  T O P E     *
011600******************************************************************
011700 200-ACUMULA-UN-RETORNO SECTION.                                  CR234077
011800     IF LKG-RETORNOS (IX-RET) < LKG-OBJETIVO
011900        COMPUTE WKS-DIF-RETORNO =
012000           LKG-RETORNOS (IX-RET) - LKG-OBJETIVO
012100        COMPUTE WKS-SUMA-CUADRADOS =
012200           WKS-SUMA-CUADRADOS +
012300           (WKS-DIF-RETORNO * WKS-DIF-RETORNO)
012400        ADD 1 TO WKS-CANT-CALIFICAN
012500     END-IF.
012600 200-ACUMULA-UN-RETORNO-E. EXIT.
012700
012800******************************************************************
012900*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (SIN FUNCION)  *
013000******************************************************************
013100 400-CALCULA-RAIZ SECTION.
013200     IF WKS-VARIANZA-DOWNSIDE = 0
013300        MOVE 0 TO WKS-RAIZ-X
013400     ELSE
013500        MOVE 1 TO WKS-RAIZ-X
013600        PERFORM 410-ITERA-RAIZ 20 TIMES
013700     END-IF.
013800 400-CALCULA-RAIZ-E. EXIT.
013900
014000 410-ITERA-RAIZ SECTION.                                          CR234077
014100     COMPUTE WKS-RAIZ-X ROUNDED =
014200        (WKS-RAIZ-X +
014300         (WKS-VARIANZA-DOWNSIDE / WKS-RAIZ-X)) / 2.
014400 410-ITERA-RAIZ-E. EXIT.
014500
014600******************************************************************
014700*        T R A Z A   D E   D E P U R A C I O N  (UPSI-1)         *
014800******************************************************************
014900 500-IMPRIME-TRAZA SECTION.
015000     MOVE LKG-RESULTADO TO WKS-RESULTADO-TRAZA
015100     DISPLAY 'GCR1F001 - CANT RETORNOS QUE CALIFICAN: '
015200             WKS-CANT-CALIFICAN UPON CONSOLE
015300     DISPLAY 'GCR1F001 - DESVIACION A LA BAJA       : '
015400             WKS-RT-SIGNO WKS-RT-MAGNITUD UPON CONSOLE.
015500 500-IMPRIME-TRAZA-E. EXIT.
