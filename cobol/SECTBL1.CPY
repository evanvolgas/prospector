000100******************************************************************
000200* COPYLIB     : SECTBL1                                         *
000300* APLICACION  : ADMINISTRACION PATRIMONIAL                      *
000400* DESCRIPCION : TABLA DE SECTORES PARA LA METODOLOGIA HEREDADA  *
000500*             : (U4).  TABLA FIJA, SE CARGA UNA VEZ AL INICIO   *
000600*             : DE GCR1B002 (VER PARRAFO 405-CARGA-TABLA-SECTOR)*
000700* FECHA       : 14/01/2026                                      *
000800* PROGRAMADOR : S. MELENDEZ (SMEL)                              *
000900******************************************************************
001000     05  TSEC-ENTRADA OCCURS 11 TIMES
001100                      INDEXED BY IX-TSEC.
001200         10  TSEC-CODIGO            PIC X(02).
001300         10  TSEC-VOLATILIDAD       PIC V9(06).
001400         10  TSEC-RETORNO-ESP       PIC SV9(06).
001500         10  FILLER                 PIC X(04).
