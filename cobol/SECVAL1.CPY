000100******************************************************************
000200* COPYLIB     : SECVAL1                                         *
000300* APLICACION  : ADMINISTRACION PATRIMONIAL                      *
000400* DESCRIPCION : TABLA DE CARACTERISTICAS DE VALORES (U2), 51    *
000500*             : SIMBOLOS CONOCIDOS.  TABLA FIJA, SE CARGA UNA   *
000600*             : VEZ AL INICIO DE GCR1B001 (PARRAFO              *
000700*             : 405-CARGA-TABLA-VALORES).  LOS SIMBOLOS NO      *
000800*             : ENCONTRADOS USAN VALORES POR PATRON (VER        *
000900*             : 425-DEFECTO-POR-PATRON).                        *
001000* FECHA       : 14/01/2026                                      *
001100* PROGRAMADOR : S. MELENDEZ (SMEL)                              *
001200******************************************************************
001300     05  TVAL-ENTRADA OCCURS 51 TIMES
001400                      INDEXED BY IX-TVAL.
001500         10  TVAL-SIMBOLO           PIC X(08).
001600         10  TVAL-VOLATILIDAD       PIC V9(06).
001700         10  TVAL-RETORNO-ESP       PIC SV9(06).
001800         10  TVAL-BETA              PIC 9V9(04).
001900         10  FILLER                 PIC X(04).
