000100******************************************************************
000200* COPYLIB     : RCONS01                                         *
000300* APLICACION  : ADMINISTRACION PATRIMONIAL                      *
000400* DESCRIPCION : CONSTANTES DE LOS DOS MOTORES DE CALCULO DE     *
000500*             : RIESGO (AVANZADO GCR1B001 Y HEREDADO GCR1B002). *
000600*             : VALORES FIJOS, NO SE LEEN DE PARAMETROS.        *
000700* FECHA       : 14/01/2026                                      *
000800* PROGRAMADOR : S. MELENDEZ (SMEL)                              *
000900******************************************************************
001000*    CONSTANTES DEL MOTOR AVANZADO (U3)
001100     05  RCONS-Z-95-AVANZADA        PIC 9V9(04) VALUE 1.6400.
001200     05  RCONS-TASA-LIBRE-RIESGO    PIC 9V9(04) VALUE 0.0300.
001300     05  RCONS-RN-MINIMO-AVANZADO   PIC 9(03)   VALUE 020.
001400     05  RCONS-RN-MAXIMO-AVANZADO   PIC 9(03)   VALUE 100.
001500     05  RCONS-CORR-MISMO-SECTOR    PIC 9V9(02) VALUE 0.70.
001600     05  RCONS-CORR-DIF-SECTOR      PIC 9V9(02) VALUE 0.30.
001700     05  RCONS-CORR-AJUSTE-BETA     PIC 9V9(02) VALUE 0.10.
001800     05  RCONS-CORR-MINIMA          PIC 9V9(02) VALUE 0.10.
001900     05  RCONS-CORR-MAXIMA          PIC 9V9(02) VALUE 0.95.
002000     05  RCONS-FACTOR-CONSERV-AVAN  PIC 9V9(02) VALUE 1.10.
002100     05  RCONS-FACTOR-AGRESIV-AVAN  PIC 9V9(02) VALUE 0.90.
002200*    CONSTANTES DEL MOTOR HEREDADO POR SECTOR (U4)
002300     05  RCONS-Z-95-HEREDADA        PIC 9V9(04) VALUE 1.6450.
002400     05  RCONS-CORR-BASE-HEREDADA   PIC 9V9(02) VALUE 0.30.
002500     05  RCONS-CORR-SECTOR-HEREDA   PIC 9V9(02) VALUE 0.70.
002600     05  RCONS-FACTOR-CONSERV-HER   PIC 9V9(02) VALUE 0.80.
002700     05  RCONS-FACTOR-AGRESIV-HER   PIC 9V9(02) VALUE 1.20.
002800     05  RCONS-RAIZ-252-365         PIC 9V9(06) VALUE 0.830915.
002900     05  RCONS-RN-MINIMO-HEREDADO   PIC 9(02)   VALUE 01.
003000     05  RCONS-RN-MAXIMO-HEREDADO   PIC 9(02)   VALUE 99.
003100*    UMBRALES DE CLASIFICACION, COMUNES A U5
003200     05  RCONS-UMBRAL-ALTO          PIC 9(03)   VALUE 070.
003300     05  RCONS-UMBRAL-MODERADO      PIC 9(03)   VALUE 030.
003400     05  FILLER                     PIC X(04) VALUE SPACES.
