000100******************************************************************
000200* COPYLIB     : RRESU01                                         *
000300* APLICACION  : ADMINISTRACION PATRIMONIAL                      *
000400* DESCRIPCION : REGISTRO DE RESULTADO DE CALCULO DE RIESGO, UNO *
000500*             : POR CADA CARTERA VALIDA.  LO ESCRIBEN GCR1B001  *
000600*             : (METODOLOGIA AVANZADA) Y GCR1B002 (METODOLOGIA  *
000700*             : HEREDADA POR SECTOR); LO LEE GCR1B003.          *
000800* FECHA       : 14/01/2026                                      *
000900* PROGRAMADOR : S. MELENDEZ (SMEL)                              *
001000******************************************************************
001100     05  RC-PORTFOLIO-ID            PIC X(20).
001200     05  RC-ADVISOR-ID              PIC X(12).
001300*    NUMERO DE RIESGO: AVANZADA 20-100, HEREDADA 1-99
001400     05  RC-RISK-NUMBER             PIC 9(03).
001500*    VALOR EN RIESGO AL 95%, EN DOLARES
001600     05  RC-VAR-95                  PIC S9(11)V9(02).
001700*    RETORNO ESPERADO ANUAL DE LA CARTERA, FRACCION
001800     05  RC-EXPECTED-RETURN         PIC SV9(06).
001900*    VOLATILIDAD DE LA CARTERA, FRACCION
002000     05  RC-VOLATILITY              PIC V9(06).
002100     05  RC-SHARPE-RATIO            PIC S9(03)V9(04).
002200*    PORCENTAJE DE RIESGO A LA BAJA (NEGATIVO), PORCENTAJE
002300     05  RC-DOWNSIDE-PCT            PIC S9(03)V9(04).
002400*    BETA PROMEDIO PONDERADO DE LA CARTERA
002500     05  RC-PORTFOLIO-BETA          PIC S9(02)V9(04).
002600*    METODOLOGIA: 'A' AVANZADA / 'L' HEREDADA
002700     05  RC-METHODOLOGY             PIC X(01).
002800         88  RC-METODO-AVANZADA              VALUE 'A'.
002900         88  RC-METODO-HEREDADA               VALUE 'L'.
003000     05  FILLER                     PIC X(10).
