000100******************************************************************
000200* COPYLIB     : CARTH01                                         *
000300* APLICACION  : ADMINISTRACION PATRIMONIAL                      *
000400* DESCRIPCION : CUERPO DEL REGISTRO CABECERA DE CARTERA, SE USA *
000500*             : JUNTO A UN BYTE DE TIPO DE REGISTRO ('H') EN EL *
000600*             : ARCHIVO DE CARTERAS (VER GCR1B001/GCR1B002).    *
000700* FECHA       : 14/01/2026                                      *
000800* PROGRAMADOR : S. MELENDEZ (SMEL)                              *
000900******************************************************************
001000*    IDENTIFICADORES DE LA CARTERA
001100     05  CARTH-PORTFOLIO-ID         PIC X(20).
001200     05  CARTH-ADVISOR-ID           PIC X(12).
001300     05  CARTH-CLIENT-ID            PIC X(20).
001400*    CANTIDAD DE REGISTROS DE POSICION QUE LE SIGUEN (1-20)
001500     05  CARTH-POSITION-COUNT       PIC 9(02).
001600*    VALOR TOTAL DE MERCADO DE LA CARTERA, EN DOLARES
001700     05  CARTH-TOTAL-VALUE          PIC S9(11)V9(02).
001800*    TOLERANCIA AL RIESGO DEL CLIENTE: C/M/A
001900     05  CARTH-RISK-TOLERANCE       PIC X(01).
002000         88  CARTH-CONSERVADOR              VALUE 'C'.
002100         88  CARTH-MODERADO                 VALUE 'M'.
002200         88  CARTH-AGRESIVO                  VALUE 'A'.
002300*    TIPO DE CUENTA: I/J/R/H/K/T
002400     05  CARTH-ACCOUNT-TYPE         PIC X(01).
002500         88  CARTH-CTA-INDIVIDUAL            VALUE 'I'.
002600         88  CARTH-CTA-CONJUNTA              VALUE 'J'.
002700         88  CARTH-CTA-IRA                   VALUE 'R'.
002800         88  CARTH-CTA-ROTH-IRA               VALUE 'H'.
002900         88  CARTH-CTA-401K                  VALUE 'K'.
003000         88  CARTH-CTA-FIDEICOMISO            VALUE 'T'.
003100     05  FILLER                     PIC X(10).
