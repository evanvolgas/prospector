000100******************************************************************
000200* FECHA       : 29/11/2023                                       *
000300* PROGRAMADOR : S. MELENDEZ (SMEL)                               *
000400* APLICACION  : ADMINISTRACION PATRIMONIAL                       *
000500* PROGRAMA    : GCR1B002                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALIFICA EL RIESGO DE CADA CARTERA DE INVERSION  *
000800*             : DEL ARCHIVO DE ENTRADA POR MEDIO DE LA METODOLO- *
000900*             : GIA HEREDADA, BASADA EN TABLAS DE SECTOR EN VEZ  *
001000*             : DE CARACTERISTICAS POR VALOR.  NUMERO DE RIESGO  *
001100*             : DE 1 A 99.  SE MANTIENE POR COMPATIBILIDAD CON   *
001200*             : REPORTES ANTIGUOS QUE AUN LO REFERENCIAN.        *
001300* ARCHIVOS    : PORTAFOL=E, RIESGOOT=S, RECHAZOS=S               *
001400* ACCION (ES) : B=BATCH                                          *
001500* INSTALADO   : 29/11/2023                                       *
001600* BPM/RATIONAL: 231191                                           *
001700* NOMBRE      : CALIFICACION DE RIESGO DE CARTERAS - HEREDADO    *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000* 29/11/2023 SMEL CR231191  VERSION INICIAL, CLON DE GCR1B001    *
002100*                           CON EL MOTOR DE SECTOR.              *
002200* 18/01/2024 JPAZ CR231446  SE CORRIGE EL AJUSTE POR TOLERANCIA, *
002300*                           NO RESPETABA EL TOPE INFERIOR 1.     *
002400* 17/09/1998 EEDR CR298114  REVISION Y2K, FECHA DE CORRIDA A 4   *
002500*                           DIGITOS DE ANIO.                     *
002600* 14/05/2024 SMEL CR232219  SE AGREGA EL FACTOR DE ESCALA        *
002700*                           252/365 AL CALCULO DEL VAR.          *
002800* 11/08/2025 JPAZ CR234077  LIMPIEZA DE PARRAFOS Y COMENTARIOS.  *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                    GCR1B002.
003200 AUTHOR.                        S. MELENDEZ.
003300 INSTALLATION.                  ADMINISTRACION PATRIMONIAL.
003400 DATE-WRITTEN.                  29/11/1993.
003500 DATE-COMPILED.                 29/11/1993.
003600 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PORTAFOLIO-FILE    ASSIGN TO PORTAFOL
004400            ORGANIZATION       IS LINE SEQUENTIAL
004500            FILE STATUS        IS FS-PORTAFOLIO.
004600
004700     SELECT RIESGO-RESULT-FILE ASSIGN TO RIESGOOT
004800            ORGANIZATION       IS LINE SEQUENTIAL
004900            FILE STATUS        IS FS-RESULTADO.
005000
005100     SELECT RECHAZO-FILE       ASSIGN TO RECHAZOS
005200            ORGANIZATION       IS LINE SEQUENTIAL
005300            FILE STATUS        IS FS-RECHAZO.
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*         ARCHIVO DE CARTERAS, CABECERA Y POSICION ALTERNAS      *
005800******************************************************************
005900 FD  PORTAFOLIO-FILE.
006000 01  REG-CABECERA.
006100     05  RCAB-TIPO-REG          PIC X(01).
006200         88  RCAB-ES-CABECERA           VALUE 'H'.
006300         COPY CARTH01.
006400 01  REG-POSICION.
006500     05  RPOS-TIPO-REG          PIC X(01).
006600         88  RPOS-ES-POSICION            VALUE 'P'.
006700         COPY CARTP01.
006800
006900 FD  RIESGO-RESULT-FILE.
007000 01  REG-RESULTADO.
007100     COPY RRESU01.
007200
007300 FD  RECHAZO-FILE.
007400 01  REG-RECHAZO.
007500     COPY RRECH01.
007600
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*              VARIABLES DE ESTADO DE ARCHIVOS (FS-)             *
008000******************************************************************
008100 01  WKS-ESTADOS-ARCHIVO.
008200     05  FS-PORTAFOLIO          PIC X(02) VALUE '00'.
008300     05  FS-RESULTADO           PIC X(02) VALUE '00'.
008400     05  FS-RECHAZO             PIC X(02) VALUE '00'.
008500     05  FILLER                 PIC X(02) VALUE SPACES.
008600
008700 77  WKS-FIN-ARCHIVO            PIC X(01) VALUE 'N'.
008800     88  FIN-DEL-ARCHIVO                   VALUE 'S'.
008900
009000******************************************************************
009100*                   CONTADORES DE CONTROL                        *
009200******************************************************************
009300 01  WKS-CONTADORES.
009400     05  WKS-CARTERAS-LEIDAS    PIC 9(07) COMP.
009500     05  WKS-CARTERAS-ACEPTAD   PIC 9(07) COMP.
009600     05  WKS-CARTERAS-RECHAZ    PIC 9(07) COMP.
009700     05  WKS-RESULT-ESCRITOS    PIC 9(07) COMP.
009800     05  FILLER                 PIC X(01) VALUE SPACE.
009900
010000******************************************************************
010100*          FECHA DE PROCESO (REVISION Y2K, 4 DIGITOS ANIO)       *
010200******************************************************************
010300 01  WKS-FECHA-PROCESO          PIC 9(08) VALUE ZEROES.
010400 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
010500     05  WKS-FP-ANIO             PIC 9(04).
010600     05  WKS-FP-MES              PIC 9(02).
010700     05  WKS-FP-DIA              PIC 9(02).
010800
010900******************************************************************
011000*            TABLA DE SECTORES DE LA METODOLOGIA HEREDADA (U4)   *
011100******************************************************************
011200 01  WKS-TABLA-SECTOR.
011300     COPY SECTBL1.
011400
011500******************************************************************
011600*              CONSTANTES DEL MOTOR DE CALCULO                  *
011700******************************************************************
011800 01  WKS-CONSTANTES.
011900     COPY RCONS01.
012000
012100******************************************************************
012200*                  DATOS DE LA CARTERA EN PROCESO                *
012300******************************************************************
012400 01  WKS-CARTERA-ACTUAL.
012500     05  WKS-CA-PORTFOLIO-ID    PIC X(20).
012600     05  WKS-CA-ADVISOR-ID      PIC X(12).
012700     05  WKS-CA-POSITION-COUNT  PIC 9(02) COMP.
012800     05  WKS-CA-TOTAL-VALUE     PIC S9(11)V9(02).
012900     05  WKS-CA-RISK-TOLERANCE  PIC X(01).
013000     05  WKS-CA-ACCOUNT-TYPE    PIC X(01).
013100     05  WKS-CA-RISK-NUMERO     PIC 9(03).
013200     05  FILLER                 PIC X(01) VALUE SPACE.
013300
013400 01  WKS-CARTERA-ESTADO         PIC X(01) VALUE 'V'.
013500     88  CARTERA-VALIDA                    VALUE 'V'.
013600     88  CARTERA-RECHAZADA                 VALUE 'R'.
013700 01  WKS-RECHAZO-MOTIVO         PIC X(60) VALUE SPACES.
013800
013900******************************************************************
014000*              TABLA DE POSICIONES DE LA CARTERA (1-20)          *
014100******************************************************************
014200 01  WKS-POSICIONES.
014300     05  WKS-POS OCCURS 20 TIMES INDEXED BY IX-POS.
014400         10  WKS-POS-SYMBOL      PIC X(08).
014500         10  WKS-POS-QUANTITY    PIC S9(09)V9(02).
014600         10  WKS-POS-PRICE       PIC S9(07)V9(04).
014700         10  WKS-POS-MKT-VALUE   PIC S9(11)V9(02).
014800         10  WKS-POS-WEIGHT      PIC S9(03)V9(04).
014900         10  WKS-POS-PESO-FRAC   PIC SV9(06).
015000         10  WKS-POS-SECTOR      PIC X(02).
015100         10  WKS-POS-SECTOR-CAL  PIC X(02).
015200         10  WKS-POS-VOLATILIDAD PIC V9(06).
015300         10  WKS-POS-RETORNO     PIC SV9(06).
015400         10  FILLER              PIC X(01).
015500
015600******************************************************************
015700*     MATRIZ DE CORRELACION, GUARDADA PLANA Y VISTA EN 2-D       *
015800******************************************************************
015900 01  WKS-MATRIZ-PLANA.
016000     05  WKS-MATRIZ-CELDA PIC V9(06) OCCURS 400 TIMES.
016100 01  WKS-MATRIZ-CORRELACION REDEFINES WKS-MATRIZ-PLANA.
016200     05  WKS-MAT-FILA OCCURS 20 TIMES INDEXED BY IX-FILA.
016300         10  WKS-CORR OCCURS 20 TIMES INDEXED BY IX-COL
016400                      PIC V9(06).
016500
016600******************************************************************
016700*         CAMPOS DE TRABAJO DEL MOTOR HEREDADO (U4)              *
016800******************************************************************
016900 01  WKS-CALCULO-CARTERA.
017000     05  WKS-RETORNO-CARTERA    PIC S9(04)V9(10).
017100     05  WKS-VARIANZA-CARTERA   PIC S9(04)V9(10).
017200     05  WKS-SIGMA-CARTERA      PIC S9(04)V9(10).
017300     05  WKS-SHARPE-CARTERA     PIC S9(03)V9(06).
017400     05  WKS-VAR-95-CARTERA     PIC S9(11)V9(02).
017500     05  WKS-RN-CALC            PIC S9(05)V9(04).
017600     05  WKS-RN-AJUSTADO        PIC S9(05)V9(04).
017700     05  FILLER                 PIC X(01) VALUE SPACE.
017800
017900*    BETA PONDERADO DE LA CARTERA, INFORMATIVO EN LA SALIDA
018000 01  WKS-BETA-CARTERA           PIC S9(02)V9(08) VALUE 0.
018100
018200*    CAMPOS AUXILIARES DE VALIDACION Y DE LA CELDA DE CORRELACION
018300 01  WKS-CORR-AUX.
018400     05  WKS-DIF-BETA           PIC S9(02)V9(04).
018500     05  FILLER                 PIC X(01) VALUE SPACE.
018600
018700*    CAMPO DE TRABAJO DE LA RAIZ CUADRADA (NEWTON-RAPHSON)
018800 01  WKS-RAIZ-X                 PIC S9(04)V9(10).
018900
019000*    INDICADOR DE COINCIDENCIA DE SECTOR EN LA TABLA TSEC-ENTRADA
019100 01  WKS-ENCONTRADO             PIC X(01) VALUE 'N'.
019200
019300*    VAR DE LA ULTIMA CARTERA PROCESADA, VISTO EN DOLARES Y
019400*    CENTAVOS PARA LA LINEA DE ESTADISTICAS DE CIERRE.
019500 01  WKS-VAR-ULTIMA             PIC S9(11)V9(02) VALUE 0.
019600 01  WKS-VAR-ULTIMA-R REDEFINES WKS-VAR-ULTIMA.
019700     05  WKS-VAR-ULT-DOLARES    PIC S9(11).
019800     05  WKS-VAR-ULT-CENTAVOS   PIC 9(02).
019900
020000 PROCEDURE DIVISION.
020100******************************************************************
020200*                    S E C C I O N   P R I N C I P A L           *
020300******************************************************************
020400 000-PRINCIPAL SECTION.
020500     PERFORM 100-INICIO
020600     PERFORM 220-PROCESA-CARTERA UNTIL FIN-DEL-ARCHIVO
020700     PERFORM 500-ESTADISTICAS
020800     PERFORM 900-CIERRE-ARCHIVOS
020900     STOP RUN.
021000 000-PRINCIPAL-E. EXIT.
021100
021200******************************************************************
021300*                 A P E R T U R A   E   I N I C I O              *
021400******************************************************************
021500 100-INICIO SECTION.
021600     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
021700     PERFORM 110-APERTURA-ARCHIVOS
021800     PERFORM 405-CARGA-TABLA-SECTOR
021900     PERFORM 210-LEE-CABECERA.
022000 100-INICIO-E. EXIT.
022100
022200 110-APERTURA-ARCHIVOS SECTION.
022300     OPEN INPUT  PORTAFOLIO-FILE
022400          OUTPUT RIESGO-RESULT-FILE
022500                 RECHAZO-FILE
022600     IF FS-PORTAFOLIO NOT = '00'
022700        DISPLAY '*** ERROR AL ABRIR PORTAFOL, STATUS: '
022800                FS-PORTAFOLIO UPON CONSOLE
022900        MOVE 91 TO RETURN-CODE
023000        PERFORM 900-CIERRE-ARCHIVOS
023100        STOP RUN
023200     END-IF
023300     IF FS-RESULTADO NOT = '00' OR FS-RECHAZO NOT = '00'
023400        DISPLAY '*** ERROR AL ABRIR SALIDAS DE RIESGO '
023500                UPON CONSOLE
023600        MOVE 91 TO RETURN-CODE
023700        PERFORM 900-CIERRE-ARCHIVOS
023800        STOP RUN
023900     END-IF.
024000 110-APERTURA-ARCHIVOS-E. EXIT.
024100
024200******************************************************************
024300*       CARGA DE LA TABLA DE 11 SECTORES (COMPILADA)             *
024400******************************************************************
024500 405-CARGA-TABLA-SECTOR SECTION.
024600     MOVE 'TE'     TO TSEC-CODIGO (1)
024700     MOVE .250000  TO TSEC-VOLATILIDAD (1)
024800     MOVE .120000  TO TSEC-RETORNO-ESP (1)
024900     MOVE 'HC'     TO TSEC-CODIGO (2)
025000     MOVE .180000  TO TSEC-VOLATILIDAD (2)
025100     MOVE .100000  TO TSEC-RETORNO-ESP (2)
025200     MOVE 'FI'     TO TSEC-CODIGO (3)
025300     MOVE .200000  TO TSEC-VOLATILIDAD (3)
025400     MOVE .090000  TO TSEC-RETORNO-ESP (3)
025500     MOVE 'CO'     TO TSEC-CODIGO (4)
025600     MOVE .150000  TO TSEC-VOLATILIDAD (4)
025700     MOVE .080000  TO TSEC-RETORNO-ESP (4)
025800     MOVE 'EN'     TO TSEC-CODIGO (5)
025900     MOVE .300000  TO TSEC-VOLATILIDAD (5)
026000     MOVE .070000  TO TSEC-RETORNO-ESP (5)
026100     MOVE 'RE'     TO TSEC-CODIGO (6)
026200     MOVE .140000  TO TSEC-VOLATILIDAD (6)
026300     MOVE .070000  TO TSEC-RETORNO-ESP (6)
026400     MOVE 'RT'     TO TSEC-CODIGO (7)
026500     MOVE .220000  TO TSEC-VOLATILIDAD (7)
026600     MOVE .090000  TO TSEC-RETORNO-ESP (7)
026700     MOVE 'TL'     TO TSEC-CODIGO (8)
026800     MOVE .160000  TO TSEC-VOLATILIDAD (8)
026900     MOVE .060000  TO TSEC-RETORNO-ESP (8)
027000     MOVE 'ET'     TO TSEC-CODIGO (9)
027100     MOVE .280000  TO TSEC-VOLATILIDAD (9)
027200     MOVE .110000  TO TSEC-RETORNO-ESP (9)
027300     MOVE 'AU'     TO TSEC-CODIGO (10)
027400     MOVE .350000  TO TSEC-VOLATILIDAD (10)
027500     MOVE .150000  TO TSEC-RETORNO-ESP (10)
027600     MOVE 'OT'     TO TSEC-CODIGO (11)
027700     MOVE .200000  TO TSEC-VOLATILIDAD (11)
027800     MOVE .080000  TO TSEC-RETORNO-ESP (11).
027900 405-CARGA-TABLA-SECTOR-E. EXIT.
028000
028100******************************************************************
028200*            L E C T U R A   D E L   A R C H I V O               *
028300******************************************************************
028400 210-LEE-CABECERA SECTION.
028500     PERFORM 215-LEE-REGISTRO.
028600 210-LEE-CABECERA-E. EXIT.
028700
028800 215-LEE-REGISTRO SECTION.
028900     READ PORTAFOLIO-FILE
029000          AT END SET FIN-DEL-ARCHIVO TO TRUE
029100     END-READ.
029200 215-LEE-REGISTRO-E. EXIT.
029300
029400******************************************************************
029500*        P R O C E S O   D E   U N A   C A R T E R A             *
029600******************************************************************
029700 220-PROCESA-CARTERA SECTION.
029800     ADD 1 TO WKS-CARTERAS-LEIDAS
029900     MOVE CARTH-PORTFOLIO-ID    TO WKS-CA-PORTFOLIO-ID
030000     MOVE CARTH-ADVISOR-ID      TO WKS-CA-ADVISOR-ID
030100     MOVE CARTH-POSITION-COUNT  TO WKS-CA-POSITION-COUNT
030200     MOVE CARTH-TOTAL-VALUE     TO WKS-CA-TOTAL-VALUE
030300     MOVE CARTH-RISK-TOLERANCE  TO WKS-CA-RISK-TOLERANCE
030400     MOVE CARTH-ACCOUNT-TYPE    TO WKS-CA-ACCOUNT-TYPE
030500     SET CARTERA-VALIDA TO TRUE
030600     MOVE SPACES TO WKS-RECHAZO-MOTIVO
030700     PERFORM 230-LEE-POSICIONES
030800     PERFORM 300-VALIDA-CARTERA
030900     IF CARTERA-VALIDA
031000        PERFORM 400-CALCULA-CARTERA
031100        PERFORM 480-ESCRIBE-RESULTADO
031200        ADD 1 TO WKS-CARTERAS-ACEPTAD
031300     ELSE
031400        PERFORM 490-ESCRIBE-RECHAZO
031500        ADD 1 TO WKS-CARTERAS-RECHAZ
031600     END-IF
031700     IF NOT FIN-DEL-ARCHIVO
031800        PERFORM 215-LEE-REGISTRO
031900     END-IF.
032000 220-PROCESA-CARTERA-E. EXIT.
032100
032200 230-LEE-POSICIONES SECTION.
032300     PERFORM 235-LEE-UNA-POSICION VARYING IX-POS FROM 1 BY 1
032400             UNTIL IX-POS > WKS-CA-POSITION-COUNT
032500                OR FIN-DEL-ARCHIVO.
032600 230-LEE-POSICIONES-E. EXIT.
032700
032800 235-LEE-UNA-POSICION SECTION.                                    CR234077
032900     PERFORM 215-LEE-REGISTRO
033000     IF NOT FIN-DEL-ARCHIVO
033100        MOVE CARTP-SYMBOL    TO WKS-POS-SYMBOL (IX-POS)
033200        MOVE CARTP-QUANTITY  TO WKS-POS-QUANTITY (IX-POS)
033300        MOVE CARTP-PRICE     TO WKS-POS-PRICE (IX-POS)
033400        MOVE CARTP-MKT-VALUE TO WKS-POS-MKT-VALUE (IX-POS)
033500        MOVE CARTP-WEIGHT    TO WKS-POS-WEIGHT (IX-POS)
033600        MOVE CARTP-SECTOR    TO WKS-POS-SECTOR (IX-POS)
033700     END-IF.
033800 235-LEE-UNA-POSICION-E. EXIT.
033900
034000******************************************************************
034100*        V A L I D A C I O N   D E   L A   C A R T E R A  (U1)   *
034200*        (REPETIDA AQUI, INDEPENDIENTE DE GCR1B001)              *
034300******************************************************************
034400 300-VALIDA-CARTERA SECTION.
034500     PERFORM 305-VALIDA-CANT-POSICIONES
034600     IF CARTERA-VALIDA
034700        PERFORM 310-VALIDA-RANGOS-POSICION
034800     END-IF
034900     IF CARTERA-VALIDA
035000        PERFORM 315-VALIDA-CONSIST-POSICION
035100     END-IF
035200     IF CARTERA-VALIDA
035300        PERFORM 320-VALIDA-TOTAL-CARTERA
035400     END-IF
035500     IF CARTERA-VALIDA
035600        PERFORM 325-VALIDA-SUMA-PESOS
035700     END-IF
035800     IF CARTERA-VALIDA
035900        PERFORM 330-VALIDA-CODIGOS
036000     END-IF.
036100 300-VALIDA-CARTERA-E. EXIT.
036200
036300 305-VALIDA-CANT-POSICIONES SECTION.
036400     IF WKS-CA-POSITION-COUNT < 1 OR WKS-CA-POSITION-COUNT > 20
036500        SET CARTERA-RECHAZADA TO TRUE
036600        MOVE 'CANTIDAD DE POSICIONES FUERA DE RANGO (1-20)'
036700                                  TO WKS-RECHAZO-MOTIVO
036800     END-IF.
036900 305-VALIDA-CANT-POSICIONES-E. EXIT.
037000
037100 310-VALIDA-RANGOS-POSICION SECTION.
037200     PERFORM 311-VALIDA-UNA-POSICION VARYING IX-POS FROM 1 BY 1
037300             UNTIL IX-POS > WKS-CA-POSITION-COUNT
037400                OR CARTERA-RECHAZADA.
037500 310-VALIDA-RANGOS-POSICION-E. EXIT.
037600
037700 311-VALIDA-UNA-POSICION SECTION.
037800     IF WKS-POS-QUANTITY (IX-POS) NOT > 0 OR
037900        WKS-POS-PRICE    (IX-POS) NOT > 0 OR
038000        WKS-POS-MKT-VALUE (IX-POS) NOT > 0 OR
038100        WKS-POS-WEIGHT   (IX-POS) < 0      OR
038200        WKS-POS-WEIGHT   (IX-POS) > 100
038300        SET CARTERA-RECHAZADA TO TRUE
038400        MOVE 'POSICION CON CANTIDAD, PRECIO, VALOR O PESO'
038500             TO WKS-RECHAZO-MOTIVO
038600     END-IF.
038700 311-VALIDA-UNA-POSICION-E. EXIT.
038800
038900 315-VALIDA-CONSIST-POSICION SECTION.
039000     PERFORM 316-VALIDA-UNA-CONSISTEN VARYING IX-POS FROM 1 BY 1
039100             UNTIL IX-POS > WKS-CA-POSITION-COUNT
039200                OR CARTERA-RECHAZADA.
039300 315-VALIDA-CONSIST-POSICION-E. EXIT.
039400
039500 316-VALIDA-UNA-CONSISTEN SECTION.
039600     COMPUTE WKS-DIF-BETA =
039700             WKS-POS-MKT-VALUE (IX-POS) -
039800             (WKS-POS-QUANTITY (IX-POS) *
039900              WKS-POS-PRICE    (IX-POS))
040000     IF WKS-DIF-BETA < 0
040100        COMPUTE WKS-DIF-BETA = WKS-DIF-BETA * -1
040200     END-IF
040300     IF WKS-DIF-BETA > 0.01
040400        SET CARTERA-RECHAZADA TO TRUE
040500        MOVE 'VALOR DE POSICION NO COINCIDE CON CANT X PRECIO'
040600             TO WKS-RECHAZO-MOTIVO
040700     END-IF.
040800 316-VALIDA-UNA-CONSISTEN-E. EXIT.
040900
041000 320-VALIDA-TOTAL-CARTERA SECTION.
041100     MOVE 0 TO WKS-VAR-95-CARTERA
041200     PERFORM 321-SUMA-UN-VALOR VARYING IX-POS FROM 1 BY 1
041300             UNTIL IX-POS > WKS-CA-POSITION-COUNT
041400     COMPUTE WKS-DIF-BETA =
041500             WKS-CA-TOTAL-VALUE - WKS-VAR-95-CARTERA
041600     IF WKS-DIF-BETA < 0
041700        COMPUTE WKS-DIF-BETA = WKS-DIF-BETA * -1
041800     END-IF
041900     IF WKS-DIF-BETA > 0.01
042000        SET CARTERA-RECHAZADA TO TRUE
042100        MOVE 'VALOR TOTAL NO COINCIDE CON SUMA DE POSICIONES'
042200             TO WKS-RECHAZO-MOTIVO
042300     END-IF.
042400 320-VALIDA-TOTAL-CARTERA-E. EXIT.
042500
042600 321-SUMA-UN-VALOR SECTION.
042700     ADD WKS-POS-MKT-VALUE (IX-POS) TO WKS-VAR-95-CARTERA.
042800 321-SUMA-UN-VALOR-E. EXIT.
042900
043000 325-VALIDA-SUMA-PESOS SECTION.
043100     MOVE 0 TO WKS-RN-CALC
043200     PERFORM 326-SUMA-UN-PESO VARYING IX-POS FROM 1 BY 1
043300             UNTIL IX-POS > WKS-CA-POSITION-COUNT
043400     COMPUTE WKS-DIF-BETA = WKS-RN-CALC - 100
043500     IF WKS-DIF-BETA < 0
043600        COMPUTE WKS-DIF-BETA = WKS-DIF-BETA * -1
043700     END-IF
043800     IF WKS-DIF-BETA > 0.1
043900        SET CARTERA-RECHAZADA TO TRUE
044000        MOVE 'SUMA DE PESOS DE POSICION NO ES 100 PORCIENTO'
044100             TO WKS-RECHAZO-MOTIVO
044200     END-IF.
044300 325-VALIDA-SUMA-PESOS-E. EXIT.
044400
044500 326-SUMA-UN-PESO SECTION.
044600     ADD WKS-POS-WEIGHT (IX-POS) TO WKS-RN-CALC.
044700 326-SUMA-UN-PESO-E. EXIT.
044800
044900 330-VALIDA-CODIGOS SECTION.
045000     IF WKS-CA-RISK-TOLERANCE NOT = 'C' AND
045100        WKS-CA-RISK-TOLERANCE NOT = 'M' AND
045200        WKS-CA-RISK-TOLERANCE NOT = 'A'
045300        SET CARTERA-RECHAZADA TO TRUE
045400        MOVE 'TOLERANCIA AL RIESGO INVALIDA'
045500             TO WKS-RECHAZO-MOTIVO
045600     END-IF
045700     IF CARTERA-VALIDA AND
045800        WKS-CA-ACCOUNT-TYPE NOT = 'I' AND
045900        WKS-CA-ACCOUNT-TYPE NOT = 'J' AND
046000        WKS-CA-ACCOUNT-TYPE NOT = 'R' AND
046100        WKS-CA-ACCOUNT-TYPE NOT = 'H' AND
046200        WKS-CA-ACCOUNT-TYPE NOT = 'K' AND
046300        WKS-CA-ACCOUNT-TYPE NOT = 'T'
046400        SET CARTERA-RECHAZADA TO TRUE
046500        MOVE 'TIPO DE CUENTA INVALIDO'
046600             TO WKS-RECHAZO-MOTIVO
046700     END-IF.
046800 330-VALIDA-CODIGOS-E. EXIT.
046900
047000******************************************************************
047100*    C A L C U L O   D E L   M O T O R   H E R E D A D O  (U4)   *
047200******************************************************************
047300 400-CALCULA-CARTERA SECTION.
047400     PERFORM 415-PREPARA-PESOS
047500     PERFORM 420-BUSCA-SECTOR VARYING IX-POS
047600             FROM 1 BY 1 UNTIL IX-POS > WKS-CA-POSITION-COUNT
047700     PERFORM 430-CALCULA-BETA-CARTERA
047800     PERFORM 435-MATRIZ-CORRELACION
047900     PERFORM 440-RETORNO-Y-VARIANZA
048000     PERFORM 445-CALCULA-RAIZ
048100     PERFORM 450-SHARPE-Y-VAR
048200     PERFORM 460-MAPEO-RISK-NUMBER
048300     PERFORM 470-AJUSTE-TOLERANCIA
048400     PERFORM 475-PREPARA-SALIDA.
048500 400-CALCULA-CARTERA-E. EXIT.
048600
048700 415-PREPARA-PESOS SECTION.
048800     PERFORM 416-PREPARA-UN-PESO VARYING IX-POS FROM 1 BY 1
048900             UNTIL IX-POS > WKS-CA-POSITION-COUNT.
049000 415-PREPARA-PESOS-E. EXIT.
049100
049200 416-PREPARA-UN-PESO SECTION.
049300     COMPUTE WKS-POS-PESO-FRAC (IX-POS) =
049400             WKS-POS-WEIGHT (IX-POS) / 100
049500     IF WKS-POS-SECTOR (IX-POS) = 'TE' OR 'HC' OR 'FI' OR
049600        'CO' OR 'EN' OR 'RE' OR 'RT' OR 'TL' OR 'ET' OR
049700        'AU' OR 'OT'
049800        MOVE WKS-POS-SECTOR (IX-POS)
049900                         TO WKS-POS-SECTOR-CAL (IX-POS)
050000     ELSE
050100        MOVE 'OT' TO WKS-POS-SECTOR-CAL (IX-POS)
050200     END-IF.
050300 416-PREPARA-UN-PESO-E. EXIT.
050400
050500*    EL MOTOR HEREDADO NO VE EL VALOR, SOLO SU SECTOR YA NORMA-
050600*    LIZADO POR 415-PREPARA-PESOS; NO HAY BETA POR VALOR.
050700 420-BUSCA-SECTOR SECTION.
050800     MOVE 'N' TO WKS-ENCONTRADO
050900     PERFORM 421-COMPARA-UN-SECTOR VARYING IX-TSEC FROM 1 BY 1
051000             UNTIL IX-TSEC > 11 OR WKS-ENCONTRADO = 'S'.
051100 420-BUSCA-SECTOR-E. EXIT.
051200
051300 421-COMPARA-UN-SECTOR SECTION.                                   CR234077
051400     IF TSEC-CODIGO (IX-TSEC) = WKS-POS-SECTOR-CAL (IX-POS)
051500        MOVE TSEC-VOLATILIDAD (IX-TSEC)
051600                         TO WKS-POS-VOLATILIDAD (IX-POS)
051700        MOVE TSEC-RETORNO-ESP (IX-TSEC)
051800                         TO WKS-POS-RETORNO (IX-POS)
051900        MOVE 'S' TO WKS-ENCONTRADO
052000     END-IF.
052100 421-COMPARA-UN-SECTOR-E. EXIT.
052200
052300*    EL BETA PONDERADO DEL REGISTRO DE SALIDA ES INFORMATIVO EN
052400*    LA METODOLOGIA HEREDADA; SE DEJA EN CERO POR NO EXISTIR
052500*    BETA POR SECTOR EN LA TABLA TSEC-ENTRADA.
052600 430-CALCULA-BETA-CARTERA SECTION.
052700     MOVE 0 TO WKS-BETA-CARTERA.
052800 430-CALCULA-BETA-CARTERA-E. EXIT.
052900
053000 435-MATRIZ-CORRELACION SECTION.
053100     PERFORM 437-FILA-MATRIZ VARYING IX-FILA FROM 1 BY 1
053200             UNTIL IX-FILA > WKS-CA-POSITION-COUNT.
053300 435-MATRIZ-CORRELACION-E. EXIT.
053400
053500 437-FILA-MATRIZ SECTION.                                         CR234077
053600     PERFORM 438-COLUMNA-MATRIZ VARYING IX-COL FROM 1 BY 1
053700             UNTIL IX-COL > WKS-CA-POSITION-COUNT.
053800 437-FILA-MATRIZ-E. EXIT.
053900
054000 438-COLUMNA-MATRIZ SECTION.
054100     IF IX-FILA = IX-COL
054200        MOVE 1 TO WKS-CORR (IX-FILA IX-COL)
054300     ELSE
054400        IF WKS-POS-SECTOR-CAL (IX-FILA) =
054500           WKS-POS-SECTOR-CAL (IX-COL)
054600           MOVE RCONS-CORR-SECTOR-HEREDA
054700                            TO WKS-CORR (IX-FILA IX-COL)
054800        ELSE
054900           MOVE RCONS-CORR-BASE-HEREDADA
055000                            TO WKS-CORR (IX-FILA IX-COL)
055100        END-IF
055200     END-IF.
055300 438-COLUMNA-MATRIZ-E. EXIT.
055400
055500 440-RETORNO-Y-VARIANZA SECTION.
055600     MOVE 0 TO WKS-RETORNO-CARTERA
055700     MOVE 0 TO WKS-VARIANZA-CARTERA
055800     PERFORM 441-ACUMULA-RETORNO VARYING IX-POS FROM 1 BY 1
055900             UNTIL IX-POS > WKS-CA-POSITION-COUNT
056000     PERFORM 442-FILA-VARIANZA VARYING IX-FILA FROM 1 BY 1
056100             UNTIL IX-FILA > WKS-CA-POSITION-COUNT.
056200 440-RETORNO-Y-VARIANZA-E. EXIT.
056300
056400 441-ACUMULA-RETORNO SECTION.
056500     COMPUTE WKS-RETORNO-CARTERA = WKS-RETORNO-CARTERA +
056600             (WKS-POS-PESO-FRAC (IX-POS) *
056700              WKS-POS-RETORNO   (IX-POS)).
056800 441-ACUMULA-RETORNO-E. EXIT.
056900
057000 442-FILA-VARIANZA SECTION.
057100     PERFORM 443-COLUMNA-VARIANZA VARYING IX-COL FROM 1 BY 1
057200             UNTIL IX-COL > WKS-CA-POSITION-COUNT.
057300 442-FILA-VARIANZA-E. EXIT.
057400
057500 443-COLUMNA-VARIANZA SECTION.
057600     COMPUTE WKS-VARIANZA-CARTERA = WKS-VARIANZA-CARTERA +
057700        (WKS-POS-PESO-FRAC (IX-FILA) *
057800         WKS-POS-PESO-FRAC (IX-COL) *
057900         WKS-POS-VOLATILIDAD (IX-FILA) *
058000         WKS-POS-VOLATILIDAD (IX-COL) *
058100         WKS-CORR (IX-FILA IX-COL)).
058200 443-COLUMNA-VARIANZA-E. EXIT.
058300
058400******************************************************************
058500*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (SIN FUNCION)  *
058600******************************************************************
058700 445-CALCULA-RAIZ SECTION.
058800     IF WKS-VARIANZA-CARTERA = 0
058900        MOVE 0 TO WKS-SIGMA-CARTERA
059000     ELSE
059100        MOVE 1 TO WKS-RAIZ-X
059200        PERFORM 446-ITERA-RAIZ 20 TIMES
059300        MOVE WKS-RAIZ-X TO WKS-SIGMA-CARTERA
059400     END-IF.
059500 445-CALCULA-RAIZ-E. EXIT.
059600
059700 446-ITERA-RAIZ SECTION.                                          CR234077
059800     COMPUTE WKS-RAIZ-X ROUNDED =
059900        (WKS-RAIZ-X +
060000         (WKS-VARIANZA-CARTERA / WKS-RAIZ-X)) / 2.
060100 446-ITERA-RAIZ-E. EXIT.
060200
060300*    VAR = VALOR TOTAL X 1.645 X SIGMA X RAIZ(252/365)
060400 450-SHARPE-Y-VAR SECTION.
060500     IF WKS-SIGMA-CARTERA = 0
060600        MOVE 0 TO WKS-SHARPE-CARTERA
060700     ELSE
060800        COMPUTE WKS-SHARPE-CARTERA ROUNDED =
060900           (WKS-RETORNO-CARTERA - RCONS-TASA-LIBRE-RIESGO) /
061000            WKS-SIGMA-CARTERA
061100     END-IF
061200     COMPUTE WKS-VAR-95-CARTERA ROUNDED =
061300        WKS-CA-TOTAL-VALUE * RCONS-Z-95-HEREDADA *
061400        WKS-SIGMA-CARTERA * RCONS-RAIZ-252-365.
061500 450-SHARPE-Y-VAR-E. EXIT.
061600
061700*    NUMERO DE RIESGO = SIGMA X 100, ACOTADO A 1-99
061800 460-MAPEO-RISK-NUMBER SECTION.
061900     COMPUTE WKS-RN-CALC = WKS-SIGMA-CARTERA * 100
062000     MOVE WKS-RN-CALC TO WKS-CA-RISK-NUMERO
062100     IF WKS-CA-RISK-NUMERO < RCONS-RN-MINIMO-HEREDADO
062200        MOVE RCONS-RN-MINIMO-HEREDADO TO WKS-CA-RISK-NUMERO
062300     END-IF
062400     IF WKS-CA-RISK-NUMERO > RCONS-RN-MAXIMO-HEREDADO
062500        MOVE RCONS-RN-MAXIMO-HEREDADO TO WKS-CA-RISK-NUMERO
062600     END-IF.
062700 460-MAPEO-RISK-NUMBER-E. EXIT.
062800
062900 470-AJUSTE-TOLERANCIA SECTION.
063000     EVALUATE TRUE
063100        WHEN WKS-CA-RISK-TOLERANCE = 'C'
063200           COMPUTE WKS-RN-AJUSTADO =
063300              WKS-CA-RISK-NUMERO * RCONS-FACTOR-CONSERV-HER
063400           MOVE WKS-RN-AJUSTADO TO WKS-CA-RISK-NUMERO
063500           IF WKS-CA-RISK-NUMERO < RCONS-RN-MINIMO-HEREDADO
063600              MOVE RCONS-RN-MINIMO-HEREDADO
063700                                  TO WKS-CA-RISK-NUMERO
063800           END-IF
063900        WHEN WKS-CA-RISK-TOLERANCE = 'A'
064000           COMPUTE WKS-RN-AJUSTADO =
064100              WKS-CA-RISK-NUMERO * RCONS-FACTOR-AGRESIV-HER
064200           MOVE WKS-RN-AJUSTADO TO WKS-CA-RISK-NUMERO
064300           IF WKS-CA-RISK-NUMERO > RCONS-RN-MAXIMO-HEREDADO
064400              MOVE RCONS-RN-MAXIMO-HEREDADO
064500                                  TO WKS-CA-RISK-NUMERO
064600           END-IF
064700        WHEN OTHER
064800           CONTINUE
064900     END-EVALUATE
065000     IF WKS-CA-RISK-NUMERO < RCONS-RN-MINIMO-HEREDADO
065100        MOVE RCONS-RN-MINIMO-HEREDADO TO WKS-CA-RISK-NUMERO
065200     END-IF
065300     IF WKS-CA-RISK-NUMERO > RCONS-RN-MAXIMO-HEREDADO
065400        MOVE RCONS-RN-MAXIMO-HEREDADO TO WKS-CA-RISK-NUMERO
065500     END-IF.
065600 470-AJUSTE-TOLERANCIA-E. EXIT.
065700
065800 475-PREPARA-SALIDA SECTION.
065900     MOVE WKS-CA-PORTFOLIO-ID   TO RC-PORTFOLIO-ID
066000     MOVE WKS-CA-ADVISOR-ID     TO RC-ADVISOR-ID
066100     MOVE WKS-CA-RISK-NUMERO    TO RC-RISK-NUMBER
066200     MOVE WKS-VAR-95-CARTERA    TO RC-VAR-95
066300     MOVE WKS-RETORNO-CARTERA   TO RC-EXPECTED-RETURN
066400     MOVE WKS-SIGMA-CARTERA     TO RC-VOLATILITY
066500     MOVE WKS-SHARPE-CARTERA    TO RC-SHARPE-RATIO
066600     MOVE 0                     TO RC-DOWNSIDE-PCT
066700     MOVE WKS-BETA-CARTERA      TO RC-PORTFOLIO-BETA
066800     MOVE 'L'                   TO RC-METHODOLOGY
066900     MOVE WKS-VAR-95-CARTERA    TO WKS-VAR-ULTIMA.
067000 475-PREPARA-SALIDA-E. EXIT.
067100
067200 480-ESCRIBE-RESULTADO SECTION.
067300     WRITE REG-RESULTADO
067400     IF FS-RESULTADO = '00'
067500        ADD 1 TO WKS-RESULT-ESCRITOS
067600     ELSE
067700        DISPLAY '*** ERROR AL ESCRIBIR RIESGOOT, STATUS: '
067800                FS-RESULTADO UPON CONSOLE
067900     END-IF.
068000 480-ESCRIBE-RESULTADO-E. EXIT.
068100
068200 490-ESCRIBE-RECHAZO SECTION.
068300     MOVE WKS-CA-PORTFOLIO-ID  TO REJ-PORTFOLIO-ID
068400     MOVE WKS-RECHAZO-MOTIVO   TO REJ-REASON
068500     WRITE REG-RECHAZO
068600     IF FS-RECHAZO NOT = '00'
068700        DISPLAY '*** ERROR AL ESCRIBIR RECHAZOS, STATUS: '
068800                FS-RECHAZO UPON CONSOLE
068900     END-IF.
069000 490-ESCRIBE-RECHAZO-E. EXIT.
069100
069200******************************************************************
069300*              E S T A D I S T I C A S   D E   C I E R R E       *
069400******************************************************************
069500 500-ESTADISTICAS SECTION.
069600     DISPLAY '================================================'
069700     DISPLAY 'GCR1B002 - CALIFICACION DE RIESGO - HEREDADO'
069800     DISPLAY '------------------------------------------------'
069900     DISPLAY 'CARTERAS LEIDAS      : ' WKS-CARTERAS-LEIDAS
070000     DISPLAY 'CARTERAS ACEPTADAS   : ' WKS-CARTERAS-ACEPTAD
070100     DISPLAY 'CARTERAS RECHAZADAS  : ' WKS-CARTERAS-RECHAZ
070200     DISPLAY 'RESULTADOS ESCRITOS  : ' WKS-RESULT-ESCRITOS
070300     DISPLAY 'VAR ULTIMA CARTERA   : ' WKS-VAR-ULT-DOLARES '.'
070400             WKS-VAR-ULT-CENTAVOS
070500     DISPLAY '================================================'.
070600 500-ESTADISTICAS-E. EXIT.
070700
070800 900-CIERRE-ARCHIVOS SECTION.
070900     CLOSE PORTAFOLIO-FILE RIESGO-RESULT-FILE RECHAZO-FILE.
071000 900-CIERRE-ARCHIVOS-E. EXIT.
