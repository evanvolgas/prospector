000100******************************************************************
000200* FECHA       : 22/11/2023                                       *
000300* PROGRAMADOR : S. MELENDEZ (SMEL)                               *
000400* APLICACION  : ADMINISTRACION PATRIMONIAL                       *
000500* PROGRAMA    : GCR1B001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALIFICA EL RIESGO DE CADA CARTERA DE INVERSION  *
000800*             : DEL ARCHIVO DE ENTRADA POR MEDIO DE LA METODOLO- *
000900*             : GIA AVANZADA (CORRELACION POR POSICION, VAR 95%, *
001000*             : SHARPE, MAPEO NO LINEAL A NUMERO DE RIESGO 20 A  *
001100*             : 100).  LAS CARTERAS QUE NO PASAN LA VALIDACION   *
001200*             : SE RECHAZAN Y NO PARTICIPAN EN EL CALCULO.       *
001300* ARCHIVOS    : PORTAFOL=E, RIESGOOT=S, RECHAZOS=S               *
001400* ACCION (ES) : B=BATCH                                          *
001500* INSTALADO   : 22/11/2023                                       *
001600* BPM/RATIONAL: 231190                                           *
001700* NOMBRE      : CALIFICACION DE RIESGO DE CARTERAS - AVANZADO    *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000* 22/11/2023 SMEL CR231190  VERSION INICIAL DEL PROGRAMA.        *
002100* 05/12/2023 SMEL CR231190  SE AGREGA DEFECTO POR PATRON DE      *
002200*                           SIMBOLO CUANDO NO HAY COINCIDENCIA   *
002300*                           EXACTA EN LA TABLA DE VALORES.       *
002400* 18/01/2024 JPAZ CR231446  SE CORRIGE EL AJUSTE POR TOLERANCIA, *
002500*                           NO RESPETABA EL TOPE SUPERIOR 100.   *
002600* 09/04/2024 SMEL CR232002  SE AGREGA VALIDACION DE SUMA DE      *
002700*                           PESOS DE POSICION (REGLA 5).         *
002800* 17/09/1998 EEDR CR298114  REVISION Y2K, FECHA DE CORRIDA A 4   *
002900*                           DIGITOS DE ANIO (VER WKS-FECHA-PROC).*
003000* 03/03/2025 SMEL CR233501  SE AGREGA EL NUMERO DE RIESGO BETA   *
003100*                           PONDERADO AL REGISTRO DE SALIDA.     *
003200* 11/08/2025 JPAZ CR234077  LIMPIEZA DE PARRAFOS Y COMENTARIOS.  *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                    GCR1B001.
003600 AUTHOR.                        S. MELENDEZ.
003700 INSTALLATION.                  ADMINISTRACION PATRIMONIAL.
003800 DATE-WRITTEN.                  22/11/1993.
003900 DATE-COMPILED.                 22/11/1993.
004000 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PORTAFOLIO-FILE    ASSIGN TO PORTAFOL
004800            ORGANIZATION       IS LINE SEQUENTIAL
004900            FILE STATUS        IS FS-PORTAFOLIO.
005000
005100     SELECT RIESGO-RESULT-FILE ASSIGN TO RIESGOOT
005200            ORGANIZATION       IS LINE SEQUENTIAL
005300            FILE STATUS        IS FS-RESULTADO.
005400
005500     SELECT RECHAZO-FILE       ASSIGN TO RECHAZOS
005600            ORGANIZATION       IS LINE SEQUENTIAL
005700            FILE STATUS        IS FS-RECHAZO.
005800 DATA DIVISION.
005900 FILE SECTION.
006000******************************************************************
006100*         ARCHIVO DE CARTERAS, CABECERA Y POSICION ALTERNAS      *
006200******************************************************************
006300 FD  PORTAFOLIO-FILE.
006400 01  REG-CABECERA.
006500     05  RCAB-TIPO-REG          PIC X(01).
006600         88  RCAB-ES-CABECERA           VALUE 'H'.
006700         COPY CARTH01.
006800 01  REG-POSICION.
006900     05  RPOS-TIPO-REG          PIC X(01).
007000         88  RPOS-ES-POSICION            VALUE 'P'.
007100         COPY CARTP01.
007200
007300 FD  RIESGO-RESULT-FILE.
007400 01  REG-RESULTADO.
007500     COPY RRESU01.
007600
007700 FD  RECHAZO-FILE.
007800 01  REG-RECHAZO.
007900     COPY RRECH01.
008000
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*              VARIABLES DE ESTADO DE ARCHIVOS (FS-)             *
008400******************************************************************
008500 01  WKS-ESTADOS-ARCHIVO.
008600     05  FS-PORTAFOLIO          PIC X(02) VALUE '00'.
008700     05  FS-RESULTADO           PIC X(02) VALUE '00'.
008800     05  FS-RECHAZO             PIC X(02) VALUE '00'.
008900     05  FILLER                 PIC X(02) VALUE SPACES.
009000
009100 77  WKS-FIN-ARCHIVO            PIC X(01) VALUE 'N'.
009200     88  FIN-DEL-ARCHIVO                   VALUE 'S'.
009300
009400******************************************************************
009500*                   CONTADORES DE CONTROL                        *
009600******************************************************************
009700 01  WKS-CONTADORES.
009800     05  WKS-CARTERAS-LEIDAS    PIC 9(07) COMP.
009900     05  WKS-CARTERAS-ACEPTAD   PIC 9(07) COMP.
010000     05  WKS-CARTERAS-RECHAZ    PIC 9(07) COMP.
010100     05  WKS-RESULT-ESCRITOS    PIC 9(07) COMP.
010200     05  FILLER                 PIC X(01) VALUE SPACE.
010300
010400******************************************************************
010500*          FECHA DE PROCESO (REVISION Y2K, 4 DIGITOS ANIO)       *
010600******************************************************************
010700 01  WKS-FECHA-PROCESO          PIC 9(08) VALUE ZEROES.
010800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
010900     05  WKS-FP-ANIO             PIC 9(04).
011000     05  WKS-FP-MES              PIC 9(02).
011100     05  WKS-FP-DIA              PIC 9(02).
011200
011300******************************************************************
011400*           TABLA DE CARACTERISTICAS DE VALORES (U2)             *
011500******************************************************************
011600 01  WKS-TABLA-VALORES.
011700     COPY SECVAL1.
011800
011900******************************************************************
012000*              CONSTANTES DEL MOTOR DE CALCULO                  *
012100******************************************************************
012200 01  WKS-CONSTANTES.
012300     COPY RCONS01.
012400
012500******************************************************************
012600*                  DATOS DE LA CARTERA EN PROCESO                *
012700******************************************************************
012800 01  WKS-CARTERA-ACTUAL.
012900     05  WKS-CA-PORTFOLIO-ID    PIC X(20).
013000     05  WKS-CA-ADVISOR-ID      PIC X(12).
013100     05  WKS-CA-POSITION-COUNT  PIC 9(02) COMP.
013200     05  WKS-CA-TOTAL-VALUE     PIC S9(11)V9(02).
013300     05  WKS-CA-RISK-TOLERANCE  PIC X(01).
013400     05  WKS-CA-ACCOUNT-TYPE    PIC X(01).
013500     05  WKS-CA-RISK-NUMERO     PIC 9(03).
013600     05  FILLER                 PIC X(01) VALUE SPACE.
013700
013800 01  WKS-CARTERA-ESTADO         PIC X(01) VALUE 'V'.
013900     88  CARTERA-VALIDA                    VALUE 'V'.
014000     88  CARTERA-RECHAZADA                 VALUE 'R'.
014100 01  WKS-RECHAZO-MOTIVO         PIC X(60) VALUE SPACES.
014200
014300******************************************************************
014400*              TABLA DE POSICIONES DE LA CARTERA (1-20)          *
014500******************************************************************
014600 01  WKS-POSICIONES.
014700     05  WKS-POS OCCURS 20 TIMES INDEXED BY IX-POS.
014800         10  WKS-POS-SYMBOL      PIC X(08).
014900         10  WKS-POS-QUANTITY    PIC S9(09)V9(02).
015000         10  WKS-POS-PRICE       PIC S9(07)V9(04).
015100         10  WKS-POS-MKT-VALUE   PIC S9(11)V9(02).
015200         10  WKS-POS-WEIGHT      PIC S9(03)V9(04).
015300         10  WKS-POS-PESO-FRAC   PIC SV9(06).
015400         10  WKS-POS-SECTOR      PIC X(02).
015500         10  WKS-POS-SECTOR-CAL  PIC X(02).
015600         10  WKS-POS-VOLATILIDAD PIC V9(06).
015700         10  WKS-POS-RETORNO     PIC SV9(06).
015800         10  WKS-POS-BETA        PIC 9V9(04).
015900         10  FILLER              PIC X(01).
016000
016100******************************************************************
016200*     MATRIZ DE CORRELACION, GUARDADA PLANA Y VISTA EN 2-D       *
016300******************************************************************
016400 01  WKS-MATRIZ-PLANA.
016500     05  WKS-MATRIZ-CELDA PIC V9(06) OCCURS 400 TIMES.
016600 01  WKS-MATRIZ-CORRELACION REDEFINES WKS-MATRIZ-PLANA.
016700     05  WKS-MAT-FILA OCCURS 20 TIMES INDEXED BY IX-FILA.
016800         10  WKS-CORR OCCURS 20 TIMES INDEXED BY IX-COL
016900                      PIC V9(06).
017000
017100******************************************************************
017200*         CAMPOS DE TRABAJO DEL MOTOR AVANZADO (U3)              *
017300******************************************************************
017400 01  WKS-CALCULO-CARTERA.
017500     05  WKS-BETA-CARTERA       PIC S9(02)V9(08).
017600     05  WKS-RETORNO-CARTERA    PIC S9(04)V9(10).
017700     05  WKS-VARIANZA-CARTERA   PIC S9(04)V9(10).
017800     05  WKS-SIGMA-CARTERA      PIC S9(04)V9(10).
017900     05  WKS-SHARPE-CARTERA     PIC S9(03)V9(06).
018000     05  WKS-VAR-95-CARTERA     PIC S9(11)V9(02).
018100     05  WKS-RN-CALC            PIC 9(05)V9(04).
018200     05  WKS-RN-AJUSTADO        PIC 9(05)V9(04).
018300     05  WKS-X-MAPEO            PIC 9(03)V9(08).
018400     05  FILLER                 PIC X(01) VALUE SPACE.
018500
018600*    D = PORCENTAJE DE RIESGO A LA BAJA, SIEMPRE NEGATIVO O CERO
018700 01  WKS-DOWNSIDE-PCT           PIC S9(03)V9(04)
018800                                SIGN LEADING SEPARATE.
018900 01  WKS-DOWNSIDE-PCT-R REDEFINES WKS-DOWNSIDE-PCT.
019000     05  WKS-DOWNSIDE-SIGNO     PIC X(01).
019100     05  WKS-DOWNSIDE-MAGNITUD  PIC 9(03)V9(04).
019200
019300*    CAMPOS AUXILIARES DE LA CELDA DE CORRELACION
019400 01  WKS-CORR-AUX.
019500     05  WKS-CORR-BASE          PIC 9V9(02).
019600     05  WKS-DIF-BETA           PIC S9(02)V9(04).
019700     05  WKS-DIF-BETA-TOPE      PIC 9(02)V9(04).
019800     05  WKS-CORR-AJUSTADA      PIC S9(02)V9(06).
019900     05  FILLER                 PIC X(01) VALUE SPACE.
020000
020100*    CAMPO DE TRABAJO DE LA RAIZ CUADRADA (NEWTON-RAPHSON)
020200 01  WKS-RAIZ-X                 PIC S9(04)V9(10).
020300
020400*    INDICADOR DE COINCIDENCIA EXACTA EN LA TABLA DE VALORES
020500 01  WKS-ENCONTRADO             PIC X(01) VALUE 'N'.
020600 01  WKS-CONTADOR-PATRON        PIC 9(02) COMP VALUE 0.
020700
020800 PROCEDURE DIVISION.
020900******************************************************************
021000*                    S E C C I O N   P R I N C I P A L           *
021100******************************************************************
021200 000-PRINCIPAL SECTION.
021300     PERFORM 100-INICIO
021400     PERFORM 220-PROCESA-CARTERA UNTIL FIN-DEL-ARCHIVO
021500     PERFORM 500-ESTADISTICAS
021600     PERFORM 900-CIERRE-ARCHIVOS
021700     STOP RUN.
021800 000-PRINCIPAL-E. EXIT.
021900
022000******************************************************************
022100*                 A P E R T U R A   E   I N I C I O              *
022200******************************************************************
022300 100-INICIO SECTION.
022400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
022500     PERFORM 110-APERTURA-ARCHIVOS
022600     PERFORM 405-CARGA-TABLA-VALORES
022700     PERFORM 210-LEE-CABECERA.
022800 100-INICIO-E. EXIT.
022900
023000 110-APERTURA-ARCHIVOS SECTION.
023100     OPEN INPUT  PORTAFOLIO-FILE
023200          OUTPUT RIESGO-RESULT-FILE
023300                 RECHAZO-FILE
023400     IF FS-PORTAFOLIO NOT = '00'
023500        DISPLAY '*** ERROR AL ABRIR PORTAFOL, STATUS: '
023600                FS-PORTAFOLIO UPON CONSOLE
023700        MOVE 91 TO RETURN-CODE
023800        PERFORM 900-CIERRE-ARCHIVOS
023900        STOP RUN
024000     END-IF
024100     IF FS-RESULTADO NOT = '00' OR FS-RECHAZO NOT = '00'
024200        DISPLAY '*** ERROR AL ABRIR SALIDAS DE RIESGO '
024300                UPON CONSOLE
024400        MOVE 91 TO RETURN-CODE
024500        PERFORM 900-CIERRE-ARCHIVOS
024600        STOP RUN
024700     END-IF.
024800 110-APERTURA-ARCHIVOS-E. EXIT.
024900
025000******************************************************************
025100*     CARGA DE LA TABLA DE 51 VALORES CONOCIDOS (COMPILADA)      *
025200******************************************************************
025300 405-CARGA-TABLA-VALORES SECTION.
025400     MOVE 'AAPL'   TO TVAL-SIMBOLO (1)
025500     MOVE .220000  TO TVAL-VOLATILIDAD (1)
025600     MOVE .150000  TO TVAL-RETORNO-ESP (1)
025700     MOVE 1.2000   TO TVAL-BETA (1)
025800     MOVE 'GOOGL'  TO TVAL-SIMBOLO (2)
025900     MOVE .240000  TO TVAL-VOLATILIDAD (2)
026000     MOVE .140000  TO TVAL-RETORNO-ESP (2)
026100     MOVE 1.1000   TO TVAL-BETA (2)
026200     MOVE 'MSFT'   TO TVAL-SIMBOLO (3)
026300     MOVE .200000  TO TVAL-VOLATILIDAD (3)
026400     MOVE .130000  TO TVAL-RETORNO-ESP (3)
026500     MOVE 1.0000   TO TVAL-BETA (3)
026600     MOVE 'META'   TO TVAL-SIMBOLO (4)
026700     MOVE .320000  TO TVAL-VOLATILIDAD (4)
026800     MOVE .160000  TO TVAL-RETORNO-ESP (4)
026900     MOVE 1.4000   TO TVAL-BETA (4)
027000     MOVE 'NVDA'   TO TVAL-SIMBOLO (5)
027100     MOVE .400000  TO TVAL-VOLATILIDAD (5)
027200     MOVE .200000  TO TVAL-RETORNO-ESP (5)
027300     MOVE 1.8000   TO TVAL-BETA (5)
027400     MOVE 'AMD'    TO TVAL-SIMBOLO (6)
027500     MOVE .450000  TO TVAL-VOLATILIDAD (6)
027600     MOVE .180000  TO TVAL-RETORNO-ESP (6)
027700     MOVE 2.0000   TO TVAL-BETA (6)
027800     MOVE 'INTC'   TO TVAL-SIMBOLO (7)
027900     MOVE .280000  TO TVAL-VOLATILIDAD (7)
028000     MOVE .100000  TO TVAL-RETORNO-ESP (7)
028100     MOVE 1.1000   TO TVAL-BETA (7)
028200     MOVE 'CRM'    TO TVAL-SIMBOLO (8)
028300     MOVE .300000  TO TVAL-VOLATILIDAD (8)
028400     MOVE .150000  TO TVAL-RETORNO-ESP (8)
028500     MOVE 1.3000   TO TVAL-BETA (8)
028600     MOVE 'ORCL'   TO TVAL-SIMBOLO (9)
028700     MOVE .260000  TO TVAL-VOLATILIDAD (9)
028800     MOVE .110000  TO TVAL-RETORNO-ESP (9)
028900     MOVE 0.9000   TO TVAL-BETA (9)
029000     MOVE 'ADBE'   TO TVAL-SIMBOLO (10)
029100     MOVE .280000  TO TVAL-VOLATILIDAD (10)
029200     MOVE .140000  TO TVAL-RETORNO-ESP (10)
029300     MOVE 1.2000   TO TVAL-BETA (10)
029400     MOVE 'JPM'    TO TVAL-SIMBOLO (11)
029500     MOVE .200000  TO TVAL-VOLATILIDAD (11)
029600     MOVE .100000  TO TVAL-RETORNO-ESP (11)
029700     MOVE 1.1000   TO TVAL-BETA (11)
029800     MOVE 'BAC'    TO TVAL-SIMBOLO (12)
029900     MOVE .250000  TO TVAL-VOLATILIDAD (12)
030000     MOVE .090000  TO TVAL-RETORNO-ESP (12)
030100     MOVE 1.3000   TO TVAL-BETA (12)
030200     MOVE 'WFC'    TO TVAL-SIMBOLO (13)
030300     MOVE .230000  TO TVAL-VOLATILIDAD (13)
030400     MOVE .090000  TO TVAL-RETORNO-ESP (13)
030500     MOVE 1.2000   TO TVAL-BETA (13)
030600     MOVE 'GS'     TO TVAL-SIMBOLO (14)
030700     MOVE .260000  TO TVAL-VOLATILIDAD (14)
030800     MOVE .110000  TO TVAL-RETORNO-ESP (14)
030900     MOVE 1.4000   TO TVAL-BETA (14)
031000     MOVE 'MS'     TO TVAL-SIMBOLO (15)
031100     MOVE .280000  TO TVAL-VOLATILIDAD (15)
031200     MOVE .110000  TO TVAL-RETORNO-ESP (15)
031300     MOVE 1.5000   TO TVAL-BETA (15)
031400     MOVE 'V'      TO TVAL-SIMBOLO (16)
031500     MOVE .180000  TO TVAL-VOLATILIDAD (16)
031600     MOVE .120000  TO TVAL-RETORNO-ESP (16)
031700     MOVE 0.9000   TO TVAL-BETA (16)
031800     MOVE 'MA'     TO TVAL-SIMBOLO (17)
031900     MOVE .190000  TO TVAL-VOLATILIDAD (17)
032000     MOVE .120000  TO TVAL-RETORNO-ESP (17)
032100     MOVE 1.0000   TO TVAL-BETA (17)
032200     MOVE 'PYPL'   TO TVAL-SIMBOLO (18)
032300     MOVE .350000  TO TVAL-VOLATILIDAD (18)
032400     MOVE .080000  TO TVAL-RETORNO-ESP (18)
032500     MOVE 1.6000   TO TVAL-BETA (18)
032600     MOVE 'BRK.B'  TO TVAL-SIMBOLO (19)
032700     MOVE .160000  TO TVAL-VOLATILIDAD (19)
032800     MOVE .100000  TO TVAL-RETORNO-ESP (19)
032900     MOVE 0.8000   TO TVAL-BETA (19)
033000     MOVE 'JNJ'    TO TVAL-SIMBOLO (20)
033100     MOVE .140000  TO TVAL-VOLATILIDAD (20)
033200     MOVE .080000  TO TVAL-RETORNO-ESP (20)
033300     MOVE 0.7000   TO TVAL-BETA (20)
033400     MOVE 'PFE'    TO TVAL-SIMBOLO (21)
033500     MOVE .180000  TO TVAL-VOLATILIDAD (21)
033600     MOVE .070000  TO TVAL-RETORNO-ESP (21)
033700     MOVE 0.8000   TO TVAL-BETA (21)
033800     MOVE 'UNH'    TO TVAL-SIMBOLO (22)
033900     MOVE .160000  TO TVAL-VOLATILIDAD (22)
034000     MOVE .110000  TO TVAL-RETORNO-ESP (22)
034100     MOVE 0.8000   TO TVAL-BETA (22)
034200     MOVE 'CVS'    TO TVAL-SIMBOLO (23)
034300     MOVE .200000  TO TVAL-VOLATILIDAD (23)
034400     MOVE .080000  TO TVAL-RETORNO-ESP (23)
034500     MOVE 0.9000   TO TVAL-BETA (23)
034600     MOVE 'MRK'    TO TVAL-SIMBOLO (24)
034700     MOVE .170000  TO TVAL-VOLATILIDAD (24)
034800     MOVE .080000  TO TVAL-RETORNO-ESP (24)
034900     MOVE 0.7000   TO TVAL-BETA (24)
035000     MOVE 'ABBV'   TO TVAL-SIMBOLO (25)
035100     MOVE .190000  TO TVAL-VOLATILIDAD (25)
035200     MOVE .090000  TO TVAL-RETORNO-ESP (25)
035300     MOVE 0.8000   TO TVAL-BETA (25)
035400     MOVE 'LLY'    TO TVAL-SIMBOLO (26)
035500     MOVE .180000  TO TVAL-VOLATILIDAD (26)
035600     MOVE .100000  TO TVAL-RETORNO-ESP (26)
035700     MOVE 0.7000   TO TVAL-BETA (26)
035800     MOVE 'TMO'    TO TVAL-SIMBOLO (27)
035900     MOVE .190000  TO TVAL-VOLATILIDAD (27)
036000     MOVE .110000  TO TVAL-RETORNO-ESP (27)
036100     MOVE 0.9000   TO TVAL-BETA (27)
036200     MOVE 'AMZN'   TO TVAL-SIMBOLO (28)
036300     MOVE .280000  TO TVAL-VOLATILIDAD (28)
036400     MOVE .150000  TO TVAL-RETORNO-ESP (28)
036500     MOVE 1.3000   TO TVAL-BETA (28)
036600     MOVE 'WMT'    TO TVAL-SIMBOLO (29)
036700     MOVE .160000  TO TVAL-VOLATILIDAD (29)
036800     MOVE .080000  TO TVAL-RETORNO-ESP (29)
036900     MOVE 0.6000   TO TVAL-BETA (29)
037000     MOVE 'HD'     TO TVAL-SIMBOLO (30)
037100     MOVE .180000  TO TVAL-VOLATILIDAD (30)
037200     MOVE .100000  TO TVAL-RETORNO-ESP (30)
037300     MOVE 0.9000   TO TVAL-BETA (30)
037400     MOVE 'NKE'    TO TVAL-SIMBOLO (31)
037500     MOVE .220000  TO TVAL-VOLATILIDAD (31)
037600     MOVE .110000  TO TVAL-RETORNO-ESP (31)
037700     MOVE 1.0000   TO TVAL-BETA (31)
037800     MOVE 'MCD'    TO TVAL-SIMBOLO (32)
037900     MOVE .150000  TO TVAL-VOLATILIDAD (32)
038000     MOVE .080000  TO TVAL-RETORNO-ESP (32)
038100     MOVE 0.6000   TO TVAL-BETA (32)
038200     MOVE 'SBUX'   TO TVAL-SIMBOLO (33)
038300     MOVE .240000  TO TVAL-VOLATILIDAD (33)
038400     MOVE .100000  TO TVAL-RETORNO-ESP (33)
038500     MOVE 1.0000   TO TVAL-BETA (33)
038600     MOVE 'KO'     TO TVAL-SIMBOLO (34)
038700     MOVE .140000  TO TVAL-VOLATILIDAD (34)
038800     MOVE .070000  TO TVAL-RETORNO-ESP (34)
038900     MOVE 0.6000   TO TVAL-BETA (34)
039000     MOVE 'PEP'    TO TVAL-SIMBOLO (35)
039100     MOVE .130000  TO TVAL-VOLATILIDAD (35)
039200     MOVE .070000  TO TVAL-RETORNO-ESP (35)
039300     MOVE 0.5000   TO TVAL-BETA (35)
039400     MOVE 'PG'     TO TVAL-SIMBOLO (36)
039500     MOVE .150000  TO TVAL-VOLATILIDAD (36)
039600     MOVE .080000  TO TVAL-RETORNO-ESP (36)
039700     MOVE 0.6000   TO TVAL-BETA (36)
039800     MOVE 'XOM'    TO TVAL-SIMBOLO (37)
039900     MOVE .280000  TO TVAL-VOLATILIDAD (37)
040000     MOVE .080000  TO TVAL-RETORNO-ESP (37)
040100     MOVE 1.1000   TO TVAL-BETA (37)
040200     MOVE 'CVX'    TO TVAL-SIMBOLO (38)
040300     MOVE .300000  TO TVAL-VOLATILIDAD (38)
040400     MOVE .080000  TO TVAL-RETORNO-ESP (38)
040500     MOVE 1.2000   TO TVAL-BETA (38)
040600     MOVE 'COP'    TO TVAL-SIMBOLO (39)
040700     MOVE .350000  TO TVAL-VOLATILIDAD (39)
040800     MOVE .090000  TO TVAL-RETORNO-ESP (39)
040900     MOVE 1.4000   TO TVAL-BETA (39)
041000     MOVE 'DIS'    TO TVAL-SIMBOLO (40)
041100     MOVE .220000  TO TVAL-VOLATILIDAD (40)
041200     MOVE .090000  TO TVAL-RETORNO-ESP (40)
041300     MOVE 1.1000   TO TVAL-BETA (40)
041400     MOVE 'NFLX'   TO TVAL-SIMBOLO (41)
041500     MOVE .380000  TO TVAL-VOLATILIDAD (41)
041600     MOVE .150000  TO TVAL-RETORNO-ESP (41)
041700     MOVE 1.5000   TO TVAL-BETA (41)
041800     MOVE 'TSLA'   TO TVAL-SIMBOLO (42)
041900     MOVE .500000  TO TVAL-VOLATILIDAD (42)
042000     MOVE .200000  TO TVAL-RETORNO-ESP (42)
042100     MOVE 2.2000   TO TVAL-BETA (42)
042200     MOVE 'F'      TO TVAL-SIMBOLO (43)
042300     MOVE .350000  TO TVAL-VOLATILIDAD (43)
042400     MOVE .060000  TO TVAL-RETORNO-ESP (43)
042500     MOVE 1.5000   TO TVAL-BETA (43)
042600     MOVE 'GM'     TO TVAL-SIMBOLO (44)
042700     MOVE .320000  TO TVAL-VOLATILIDAD (44)
042800     MOVE .070000  TO TVAL-RETORNO-ESP (44)
042900     MOVE 1.4000   TO TVAL-BETA (44)
043000     MOVE 'T'      TO TVAL-SIMBOLO (45)
043100     MOVE .180000  TO TVAL-VOLATILIDAD (45)
043200     MOVE .060000  TO TVAL-RETORNO-ESP (45)
043300     MOVE 0.7000   TO TVAL-BETA (45)
043400     MOVE 'VZ'     TO TVAL-SIMBOLO (46)
043500     MOVE .160000  TO TVAL-VOLATILIDAD (46)
043600     MOVE .060000  TO TVAL-RETORNO-ESP (46)
043700     MOVE 0.6000   TO TVAL-BETA (46)
043800     MOVE 'CMCSA'  TO TVAL-SIMBOLO (47)
043900     MOVE .200000  TO TVAL-VOLATILIDAD (47)
044000     MOVE .080000  TO TVAL-RETORNO-ESP (47)
044100     MOVE 0.9000   TO TVAL-BETA (47)
044200     MOVE 'CSCO'   TO TVAL-SIMBOLO (48)
044300     MOVE .220000  TO TVAL-VOLATILIDAD (48)
044400     MOVE .080000  TO TVAL-RETORNO-ESP (48)
044500     MOVE 1.0000   TO TVAL-BETA (48)
044600     MOVE 'IBM'    TO TVAL-SIMBOLO (49)
044700     MOVE .200000  TO TVAL-VOLATILIDAD (49)
044800     MOVE .060000  TO TVAL-RETORNO-ESP (49)
044900     MOVE 0.9000   TO TVAL-BETA (49)
045000     MOVE 'TXN'    TO TVAL-SIMBOLO (50)
045100     MOVE .220000  TO TVAL-VOLATILIDAD (50)
045200     MOVE .100000  TO TVAL-RETORNO-ESP (50)
045300     MOVE 1.1000   TO TVAL-BETA (50)
045400     MOVE 'AVGO'   TO TVAL-SIMBOLO (51)
045500     MOVE .260000  TO TVAL-VOLATILIDAD (51)
045600     MOVE .120000  TO TVAL-RETORNO-ESP (51)
045700     MOVE 1.3000   TO TVAL-BETA (51).
045800 405-CARGA-TABLA-VALORES-E. EXIT.
045900
046000******************************************************************
046100*            L E C T U R A   D E L   A R C H I V O               *
046200******************************************************************
046300 210-LEE-CABECERA SECTION.
046400     PERFORM 215-LEE-REGISTRO.
046500 210-LEE-CABECERA-E. EXIT.
046600
046700 215-LEE-REGISTRO SECTION.
046800     READ PORTAFOLIO-FILE
046900          AT END SET FIN-DEL-ARCHIVO TO TRUE
047000     END-READ.
047100 215-LEE-REGISTRO-E. EXIT.
047200
047300******************************************************************
047400*        P R O C E S O   D E   U N A   C A R T E R A             *
047500******************************************************************
047600 220-PROCESA-CARTERA SECTION.
047700     ADD 1 TO WKS-CARTERAS-LEIDAS
047800     MOVE CARTH-PORTFOLIO-ID    TO WKS-CA-PORTFOLIO-ID
047900     MOVE CARTH-ADVISOR-ID      TO WKS-CA-ADVISOR-ID
048000     MOVE CARTH-POSITION-COUNT  TO WKS-CA-POSITION-COUNT
048100     MOVE CARTH-TOTAL-VALUE     TO WKS-CA-TOTAL-VALUE
048200     MOVE CARTH-RISK-TOLERANCE  TO WKS-CA-RISK-TOLERANCE
048300     MOVE CARTH-ACCOUNT-TYPE    TO WKS-CA-ACCOUNT-TYPE
048400     SET CARTERA-VALIDA TO TRUE
048500     MOVE SPACES TO WKS-RECHAZO-MOTIVO
048600     PERFORM 230-LEE-POSICIONES
048700     PERFORM 300-VALIDA-CARTERA
048800     IF CARTERA-VALIDA
048900        PERFORM 400-CALCULA-CARTERA
049000        PERFORM 480-ESCRIBE-RESULTADO
049100        ADD 1 TO WKS-CARTERAS-ACEPTAD
049200     ELSE
049300        PERFORM 490-ESCRIBE-RECHAZO
049400        ADD 1 TO WKS-CARTERAS-RECHAZ
049500     END-IF
049600     IF NOT FIN-DEL-ARCHIVO
049700        PERFORM 215-LEE-REGISTRO
049800     END-IF.
049900 220-PROCESA-CARTERA-E. EXIT.
050000
050100 230-LEE-POSICIONES SECTION.
050200     PERFORM 235-LEE-UNA-POSICION VARYING IX-POS FROM 1 BY 1
050300             UNTIL IX-POS > WKS-CA-POSITION-COUNT
050400                OR FIN-DEL-ARCHIVO.
050500 230-LEE-POSICIONES-E. EXIT.
050600
050700 235-LEE-UNA-POSICION SECTION.                                    CR234077
050800     PERFORM 215-LEE-REGISTRO
050900     IF NOT FIN-DEL-ARCHIVO
051000        MOVE CARTP-SYMBOL    TO WKS-POS-SYMBOL (IX-POS)
051100        MOVE CARTP-QUANTITY  TO WKS-POS-QUANTITY (IX-POS)
051200        MOVE CARTP-PRICE     TO WKS-POS-PRICE (IX-POS)
051300        MOVE CARTP-MKT-VALUE TO WKS-POS-MKT-VALUE (IX-POS)
051400        MOVE CARTP-WEIGHT    TO WKS-POS-WEIGHT (IX-POS)
051500        MOVE CARTP-SECTOR    TO WKS-POS-SECTOR (IX-POS)
051600     END-IF.
051700 235-LEE-UNA-POSICION-E. EXIT.
051800
051900******************************************************************
052000*        V A L I D A C I O N   D E   L A   C A R T E R A  (U1)   *
052100******************************************************************
052200 300-VALIDA-CARTERA SECTION.
052300     PERFORM 305-VALIDA-CANT-POSICIONES
052400     IF CARTERA-VALIDA
052500        PERFORM 310-VALIDA-RANGOS-POSICION
052600     END-IF
052700     IF CARTERA-VALIDA
052800        PERFORM 315-VALIDA-CONSIST-POSICION
052900     END-IF
053000     IF CARTERA-VALIDA
053100        PERFORM 320-VALIDA-TOTAL-CARTERA
053200     END-IF
053300     IF CARTERA-VALIDA
053400        PERFORM 325-VALIDA-SUMA-PESOS
053500     END-IF
053600     IF CARTERA-VALIDA
053700        PERFORM 330-VALIDA-CODIGOS
053800     END-IF.
053900 300-VALIDA-CARTERA-E. EXIT.
054000
054100 305-VALIDA-CANT-POSICIONES SECTION.
054200     IF WKS-CA-POSITION-COUNT < 1 OR WKS-CA-POSITION-COUNT > 20
054300        SET CARTERA-RECHAZADA TO TRUE
054400        MOVE 'CANTIDAD DE POSICIONES FUERA DE RANGO (1-20)'
054500                                  TO WKS-RECHAZO-MOTIVO
054600     END-IF.
054700 305-VALIDA-CANT-POSICIONES-E. EXIT.
054800
054900 310-VALIDA-RANGOS-POSICION SECTION.
055000     PERFORM 311-VALIDA-UNA-POSICION VARYING IX-POS FROM 1 BY 1
055100             UNTIL IX-POS > WKS-CA-POSITION-COUNT
055200                OR CARTERA-RECHAZADA.
055300 310-VALIDA-RANGOS-POSICION-E. EXIT.
055400
055500 311-VALIDA-UNA-POSICION SECTION.                                 CR234077
055600     IF WKS-POS-QUANTITY (IX-POS) NOT > 0 OR
055700        WKS-POS-PRICE    (IX-POS) NOT > 0 OR
055800        WKS-POS-MKT-VALUE (IX-POS) NOT > 0 OR
055900        WKS-POS-WEIGHT   (IX-POS) < 0      OR
056000        WKS-POS-WEIGHT   (IX-POS) > 100
056100        SET CARTERA-RECHAZADA TO TRUE
056200        MOVE 'POSICION CON CANTIDAD, PRECIO, VALOR O PESO'
056300             TO WKS-RECHAZO-MOTIVO
056400     END-IF.
056500 311-VALIDA-UNA-POSICION-E. EXIT.
056600
056700 315-VALIDA-CONSIST-POSICION SECTION.
056800     PERFORM 316-VALIDA-UNA-CONSISTEN VARYING IX-POS FROM 1 BY 1
056900             UNTIL IX-POS > WKS-CA-POSITION-COUNT
057000                OR CARTERA-RECHAZADA.
057100 315-VALIDA-CONSIST-POSICION-E. EXIT.
057200
057300 316-VALIDA-UNA-CONSISTEN SECTION.
057400     COMPUTE WKS-DIF-BETA =
057500             WKS-POS-MKT-VALUE (IX-POS) -
057600             (WKS-POS-QUANTITY (IX-POS) *
057700              WKS-POS-PRICE    (IX-POS))
057800     IF WKS-DIF-BETA < 0
057900        COMPUTE WKS-DIF-BETA = WKS-DIF-BETA * -1
058000     END-IF
058100     IF WKS-DIF-BETA > 0.01
058200        SET CARTERA-RECHAZADA TO TRUE
058300        MOVE 'VALOR DE POSICION NO COINCIDE CON CANT X PRECIO'
058400             TO WKS-RECHAZO-MOTIVO
058500     END-IF.
058600 316-VALIDA-UNA-CONSISTEN-E. EXIT.
058700
058800 320-VALIDA-TOTAL-CARTERA SECTION.
058900     MOVE 0 TO WKS-VAR-95-CARTERA
059000     PERFORM 321-SUMA-UN-VALOR VARYING IX-POS FROM 1 BY 1
059100             UNTIL IX-POS > WKS-CA-POSITION-COUNT
059200     COMPUTE WKS-DIF-BETA =
059300             WKS-CA-TOTAL-VALUE - WKS-VAR-95-CARTERA
059400     IF WKS-DIF-BETA < 0
059500        COMPUTE WKS-DIF-BETA = WKS-DIF-BETA * -1
059600     END-IF
059700     IF WKS-DIF-BETA > 0.01
059800        SET CARTERA-RECHAZADA TO TRUE
059900        MOVE 'VALOR TOTAL NO COINCIDE CON SUMA DE POSICIONES'
060000             TO WKS-RECHAZO-MOTIVO
060100     END-IF.
060200 320-VALIDA-TOTAL-CARTERA-E. EXIT.
060300
060400 321-SUMA-UN-VALOR SECTION.
060500     ADD WKS-POS-MKT-VALUE (IX-POS) TO WKS-VAR-95-CARTERA.
060600 321-SUMA-UN-VALOR-E. EXIT.
060700
060800 325-VALIDA-SUMA-PESOS SECTION.
060900     MOVE 0 TO WKS-RN-CALC
061000     PERFORM 326-SUMA-UN-PESO VARYING IX-POS FROM 1 BY 1
061100             UNTIL IX-POS > WKS-CA-POSITION-COUNT
061200     COMPUTE WKS-DIF-BETA = WKS-RN-CALC - 100
061300     IF WKS-DIF-BETA < 0
061400        COMPUTE WKS-DIF-BETA = WKS-DIF-BETA * -1
061500     END-IF
061600     IF WKS-DIF-BETA > 0.1
061700        SET CARTERA-RECHAZADA TO TRUE
061800        MOVE 'SUMA DE PESOS DE POSICION NO ES 100 PORCIENTO'
061900             TO WKS-RECHAZO-MOTIVO
062000     END-IF.
062100 325-VALIDA-SUMA-PESOS-E. EXIT.
062200
062300 326-SUMA-UN-PESO SECTION.
062400     ADD WKS-POS-WEIGHT (IX-POS) TO WKS-RN-CALC.
062500 326-SUMA-UN-PESO-E. EXIT.
062600
062700 330-VALIDA-CODIGOS SECTION.
062800     IF WKS-CA-RISK-TOLERANCE NOT = 'C' AND
062900        WKS-CA-RISK-TOLERANCE NOT = 'M' AND
063000        WKS-CA-RISK-TOLERANCE NOT = 'A'
063100        SET CARTERA-RECHAZADA TO TRUE
063200        MOVE 'TOLERANCIA AL RIESGO INVALIDA'
063300             TO WKS-RECHAZO-MOTIVO
063400     END-IF
063500     IF CARTERA-VALIDA AND
063600        WKS-CA-ACCOUNT-TYPE NOT = 'I' AND
063700        WKS-CA-ACCOUNT-TYPE NOT = 'J' AND
063800        WKS-CA-ACCOUNT-TYPE NOT = 'R' AND
063900        WKS-CA-ACCOUNT-TYPE NOT = 'H' AND
064000        WKS-CA-ACCOUNT-TYPE NOT = 'K' AND
064100        WKS-CA-ACCOUNT-TYPE NOT = 'T'
064200        SET CARTERA-RECHAZADA TO TRUE
064300        MOVE 'TIPO DE CUENTA INVALIDO'
064400             TO WKS-RECHAZO-MOTIVO
064500     END-IF.
064600 330-VALIDA-CODIGOS-E. EXIT.
064700
064800******************************************************************
064900*      C A L C U L O   D E L   M O T O R   A V A N Z A D O  (U3) *
065000******************************************************************
065100 400-CALCULA-CARTERA SECTION.
065200     PERFORM 415-PREPARA-PESOS
065300     PERFORM 420-BUSCA-CARACTERISTICAS VARYING IX-POS
065400             FROM 1 BY 1 UNTIL IX-POS > WKS-CA-POSITION-COUNT
065500     PERFORM 430-CALCULA-BETA-CARTERA
065600     PERFORM 435-MATRIZ-CORRELACION
065700     PERFORM 440-RETORNO-Y-VARIANZA
065800     PERFORM 445-CALCULA-RAIZ
065900     PERFORM 450-SHARPE-Y-DOWNSIDE
066000     PERFORM 460-MAPEO-RISK-NUMBER
066100     PERFORM 470-AJUSTE-TOLERANCIA
066200     PERFORM 475-PREPARA-SALIDA.
066300 400-CALCULA-CARTERA-E. EXIT.
066400
066500 415-PREPARA-PESOS SECTION.
066600     PERFORM 416-PREPARA-UN-PESO VARYING IX-POS FROM 1 BY 1
066700             UNTIL IX-POS > WKS-CA-POSITION-COUNT.
066800 415-PREPARA-PESOS-E. EXIT.
066900
067000 416-PREPARA-UN-PESO SECTION.
067100     COMPUTE WKS-POS-PESO-FRAC (IX-POS) =
067200             WKS-POS-WEIGHT (IX-POS) / 100
067300     IF WKS-POS-SECTOR (IX-POS) = 'TE' OR 'HC' OR 'FI' OR
067400        'CO' OR 'EN' OR 'RE' OR 'RT' OR 'TL' OR 'ET' OR
067500        'AU' OR 'OT'
067600        MOVE WKS-POS-SECTOR (IX-POS)
067700                         TO WKS-POS-SECTOR-CAL (IX-POS)
067800     ELSE
067900        MOVE 'OT' TO WKS-POS-SECTOR-CAL (IX-POS)
068000     END-IF.
068100 416-PREPARA-UN-PESO-E. EXIT.
068200
068300 420-BUSCA-CARACTERISTICAS SECTION.
068400     MOVE 'N' TO WKS-ENCONTRADO
068500     PERFORM 421-COMPARA-UN-VALOR VARYING IX-TVAL FROM 1 BY 1
068600             UNTIL IX-TVAL > 51 OR WKS-ENCONTRADO = 'S'
068700     IF WKS-ENCONTRADO NOT = 'S'
068800        PERFORM 425-DEFECTO-POR-PATRON
068900     END-IF.
069000 420-BUSCA-CARACTERISTICAS-E. EXIT.
069100
069200 421-COMPARA-UN-VALOR SECTION.
069300     IF TVAL-SIMBOLO (IX-TVAL) = WKS-POS-SYMBOL (IX-POS)
069400        MOVE TVAL-VOLATILIDAD (IX-TVAL)
069500                         TO WKS-POS-VOLATILIDAD (IX-POS)
069600        MOVE TVAL-RETORNO-ESP (IX-TVAL)
069700                         TO WKS-POS-RETORNO (IX-POS)
069800        MOVE TVAL-BETA (IX-TVAL)
069900                         TO WKS-POS-BETA (IX-POS)
070000        MOVE 'S' TO WKS-ENCONTRADO
070100     END-IF.
070200 421-COMPARA-UN-VALOR-E. EXIT.
070300
070400 425-DEFECTO-POR-PATRON SECTION.
070500     MOVE 0 TO WKS-CONTADOR-PATRON
070600     INSPECT WKS-POS-SYMBOL (IX-POS) TALLYING
070700             WKS-CONTADOR-PATRON FOR ALL 'TECH' ALL 'SOFT'
070800                                     ALL 'CYBER' ALL 'CLOUD'
070900                                     ALL 'AI'
071000     IF WKS-CONTADOR-PATRON > 0
071100        MOVE 0.30 TO WKS-POS-VOLATILIDAD (IX-POS)
071200        MOVE 0.12 TO WKS-POS-RETORNO     (IX-POS)
071300        MOVE 1.3  TO WKS-POS-BETA        (IX-POS)
071400     ELSE
071500        MOVE 0 TO WKS-CONTADOR-PATRON
071600        INSPECT WKS-POS-SYMBOL (IX-POS) TALLYING
071700                WKS-CONTADOR-PATRON FOR ALL 'BANK'
071800                                        ALL 'CAPITAL'
071900                                        ALL 'FINANCIAL'
072000                                        ALL 'FUND'
072100        IF WKS-CONTADOR-PATRON > 0
072200           MOVE 0.22 TO WKS-POS-VOLATILIDAD (IX-POS)
072300           MOVE 0.09 TO WKS-POS-RETORNO     (IX-POS)
072400           MOVE 1.1  TO WKS-POS-BETA        (IX-POS)
072500        ELSE
072600           MOVE 0 TO WKS-CONTADOR-PATRON
072700           INSPECT WKS-POS-SYMBOL (IX-POS) TALLYING
072800                   WKS-CONTADOR-PATRON FOR ALL 'HEALTH'
072900                                           ALL 'BIO'
073000                                           ALL 'PHARMA'
073100                                           ALL 'MED'
073200           IF WKS-CONTADOR-PATRON > 0
073300              MOVE 0.20 TO WKS-POS-VOLATILIDAD (IX-POS)
073400              MOVE 0.09 TO WKS-POS-RETORNO     (IX-POS)
073500              MOVE 0.8  TO WKS-POS-BETA        (IX-POS)
073600           ELSE
073700              MOVE 0 TO WKS-CONTADOR-PATRON
073800              INSPECT WKS-POS-SYMBOL (IX-POS) TALLYING
073900                      WKS-CONTADOR-PATRON FOR ALL 'ENERGY'
074000                                              ALL 'OIL'
074100                                              ALL 'GAS'
074200                                              ALL 'SOLAR'
074300              IF WKS-CONTADOR-PATRON > 0
074400                 MOVE 0.32 TO WKS-POS-VOLATILIDAD (IX-POS)
074500                 MOVE 0.08 TO WKS-POS-RETORNO     (IX-POS)
074600                 MOVE 1.3  TO WKS-POS-BETA        (IX-POS)
074700              ELSE
074800                 MOVE 0.20 TO WKS-POS-VOLATILIDAD (IX-POS)
074900                 MOVE 0.08 TO WKS-POS-RETORNO     (IX-POS)
075000                 MOVE 1.0  TO WKS-POS-BETA        (IX-POS)
075100              END-IF
075200           END-IF
075300        END-IF
075400     END-IF.
075500 425-DEFECTO-POR-PATRON-E. EXIT.
075600
075700 430-CALCULA-BETA-CARTERA SECTION.
075800     MOVE 0 TO WKS-BETA-CARTERA
075900     PERFORM 431-ACUMULA-BETA VARYING IX-POS FROM 1 BY 1
076000             UNTIL IX-POS > WKS-CA-POSITION-COUNT.
076100 430-CALCULA-BETA-CARTERA-E. EXIT.
076200
076300 431-ACUMULA-BETA SECTION.
076400     COMPUTE WKS-BETA-CARTERA = WKS-BETA-CARTERA +
076500             (WKS-POS-PESO-FRAC (IX-POS) *
076600              WKS-POS-BETA      (IX-POS)).
076700 431-ACUMULA-BETA-E. EXIT.
076800
076900 435-MATRIZ-CORRELACION SECTION.
077000     PERFORM 437-FILA-MATRIZ VARYING IX-FILA FROM 1 BY 1
077100             UNTIL IX-FILA > WKS-CA-POSITION-COUNT.
077200 435-MATRIZ-CORRELACION-E. EXIT.
077300
077400 437-FILA-MATRIZ SECTION.                                         CR234077
077500     PERFORM 438-COLUMNA-MATRIZ VARYING IX-COL FROM 1 BY 1
077600             UNTIL IX-COL > WKS-CA-POSITION-COUNT.
077700 437-FILA-MATRIZ-E. EXIT.
077800
077900 438-COLUMNA-MATRIZ SECTION.
078000     IF IX-FILA = IX-COL
078100        MOVE 1 TO WKS-CORR (IX-FILA IX-COL)
078200     ELSE
078300        PERFORM 436-CALCULA-CORR-CELDA
078400     END-IF.
078500 438-COLUMNA-MATRIZ-E. EXIT.
078600
078700 436-CALCULA-CORR-CELDA SECTION.
078800     IF WKS-POS-SECTOR-CAL (IX-FILA) = WKS-POS-SECTOR-CAL (IX-COL)
078900        MOVE RCONS-CORR-MISMO-SECTOR TO WKS-CORR-BASE
079000     ELSE
079100        MOVE RCONS-CORR-DIF-SECTOR TO WKS-CORR-BASE
079200     END-IF
079300     COMPUTE WKS-DIF-BETA =
079400             WKS-POS-BETA (IX-FILA) - WKS-POS-BETA (IX-COL)
079500     IF WKS-DIF-BETA < 0
079600        COMPUTE WKS-DIF-BETA = WKS-DIF-BETA * -1
079700     END-IF
079800     IF WKS-DIF-BETA > 1
079900        MOVE 1 TO WKS-DIF-BETA-TOPE
080000     ELSE
080100        MOVE WKS-DIF-BETA TO WKS-DIF-BETA-TOPE
080200     END-IF
080300     COMPUTE WKS-CORR-AJUSTADA = WKS-CORR-BASE -
080400             (RCONS-CORR-AJUSTE-BETA * WKS-DIF-BETA-TOPE)
080500     IF WKS-CORR-AJUSTADA < RCONS-CORR-MINIMA
080600        MOVE RCONS-CORR-MINIMA TO WKS-CORR-AJUSTADA
080700     END-IF
080800     IF WKS-CORR-AJUSTADA > RCONS-CORR-MAXIMA
080900        MOVE RCONS-CORR-MAXIMA TO WKS-CORR-AJUSTADA
081000     END-IF
081100     MOVE WKS-CORR-AJUSTADA TO WKS-CORR (IX-FILA IX-COL).
081200 436-CALCULA-CORR-CELDA-E. EXIT.
081300
081400 440-RETORNO-Y-VARIANZA SECTION.
081500     MOVE 0 TO WKS-RETORNO-CARTERA
081600     MOVE 0 TO WKS-VARIANZA-CARTERA
081700     PERFORM 441-ACUMULA-RETORNO VARYING IX-POS FROM 1 BY 1
081800             UNTIL IX-POS > WKS-CA-POSITION-COUNT
081900     PERFORM 442-FILA-VARIANZA VARYING IX-FILA FROM 1 BY 1
082000             UNTIL IX-FILA > WKS-CA-POSITION-COUNT.
082100 440-RETORNO-Y-VARIANZA-E. EXIT.
082200
082300 441-ACUMULA-RETORNO SECTION.
082400     COMPUTE WKS-RETORNO-CARTERA = WKS-RETORNO-CARTERA +
082500             (WKS-POS-PESO-FRAC (IX-POS) *
082600              WKS-POS-RETORNO   (IX-POS)).
082700 441-ACUMULA-RETORNO-E. EXIT.
082800
082900 442-FILA-VARIANZA SECTION.
083000     PERFORM 443-COLUMNA-VARIANZA VARYING IX-COL FROM 1 BY 1
083100             UNTIL IX-COL > WKS-CA-POSITION-COUNT.
083200 442-FILA-VARIANZA-E. EXIT.
083300
083400 443-COLUMNA-VARIANZA SECTION.
083500     COMPUTE WKS-VARIANZA-CARTERA = WKS-VARIANZA-CARTERA +
083600        (WKS-POS-PESO-FRAC (IX-FILA) *
083700         WKS-POS-PESO-FRAC (IX-COL) *
083800         WKS-POS-VOLATILIDAD (IX-FILA) *
083900         WKS-POS-VOLATILIDAD (IX-COL) *
084000         WKS-CORR (IX-FILA IX-COL)).
084100 443-COLUMNA-VARIANZA-E. EXIT.
084200
084300******************************************************************
084400*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (SIN FUNCION)  *
084500******************************************************************
084600 445-CALCULA-RAIZ SECTION.
084700     IF WKS-VARIANZA-CARTERA = 0
084800        MOVE 0 TO WKS-SIGMA-CARTERA
084900     ELSE
085000        MOVE 1 TO WKS-RAIZ-X
085100        PERFORM 446-ITERA-RAIZ 20 TIMES
085200        MOVE WKS-RAIZ-X TO WKS-SIGMA-CARTERA
085300     END-IF.
085400 445-CALCULA-RAIZ-E. EXIT.
085500
085600 446-ITERA-RAIZ SECTION.                                          CR234077
085700     COMPUTE WKS-RAIZ-X ROUNDED =
085800        (WKS-RAIZ-X +
085900         (WKS-VARIANZA-CARTERA / WKS-RAIZ-X)) / 2.
086000 446-ITERA-RAIZ-E. EXIT.
086100
086200 450-SHARPE-Y-DOWNSIDE SECTION.
086300     IF WKS-SIGMA-CARTERA = 0
086400        MOVE 0 TO WKS-SHARPE-CARTERA
086500     ELSE
086600        COMPUTE WKS-SHARPE-CARTERA ROUNDED =
086700           (WKS-RETORNO-CARTERA - RCONS-TASA-LIBRE-RIESGO) /
086800            WKS-SIGMA-CARTERA
086900     END-IF
087000     COMPUTE WKS-DOWNSIDE-PCT ROUNDED =
087100        0 - (RCONS-Z-95-AVANZADA * WKS-SIGMA-CARTERA * 100)
087200     COMPUTE WKS-VAR-95-CARTERA ROUNDED =
087300        (WKS-DOWNSIDE-MAGNITUD / 100) * WKS-CA-TOTAL-VALUE.
087400 450-SHARPE-Y-DOWNSIDE-E. EXIT.
087500
087600 460-MAPEO-RISK-NUMBER SECTION.
087700     IF WKS-DOWNSIDE-MAGNITUD <= 2
087800        COMPUTE WKS-RN-CALC =
087900           20 + (WKS-DOWNSIDE-MAGNITUD / 2) * 5
088000     ELSE
088100        IF WKS-DOWNSIDE-MAGNITUD <= 18
088200           COMPUTE WKS-X-MAPEO =
088300              (WKS-DOWNSIDE-MAGNITUD - 2) / 16
088400           COMPUTE WKS-RN-CALC =
088500              25 + (WKS-X-MAPEO * WKS-X-MAPEO) * 60
088600        ELSE
088700           COMPUTE WKS-X-MAPEO =
088800              (WKS-DOWNSIDE-MAGNITUD - 18) / 12
088900           IF WKS-X-MAPEO > 1
089000              MOVE 1 TO WKS-X-MAPEO
089100           END-IF
089200           COMPUTE WKS-RN-CALC = 85 + (WKS-X-MAPEO * 15)
089300        END-IF
089400     END-IF
089500     MOVE WKS-RN-CALC TO WKS-CA-RISK-NUMERO
089600     IF WKS-CA-RISK-NUMERO < RCONS-RN-MINIMO-AVANZADO
089700        MOVE RCONS-RN-MINIMO-AVANZADO TO WKS-CA-RISK-NUMERO
089800     END-IF
089900     IF WKS-CA-RISK-NUMERO > RCONS-RN-MAXIMO-AVANZADO
090000        MOVE RCONS-RN-MAXIMO-AVANZADO TO WKS-CA-RISK-NUMERO
090100     END-IF.
090200 460-MAPEO-RISK-NUMBER-E. EXIT.
090300
090400 470-AJUSTE-TOLERANCIA SECTION.
090500     EVALUATE TRUE
090600        WHEN WKS-CA-RISK-TOLERANCE = 'C'
090700           COMPUTE WKS-RN-AJUSTADO =
090800              WKS-CA-RISK-NUMERO * RCONS-FACTOR-CONSERV-AVAN
090900           MOVE WKS-RN-AJUSTADO TO WKS-CA-RISK-NUMERO
091000           IF WKS-CA-RISK-NUMERO > RCONS-RN-MAXIMO-AVANZADO
091100              MOVE RCONS-RN-MAXIMO-AVANZADO
091200                                  TO WKS-CA-RISK-NUMERO
091300           END-IF
091400        WHEN WKS-CA-RISK-TOLERANCE = 'A'
091500           COMPUTE WKS-RN-AJUSTADO =
091600              WKS-CA-RISK-NUMERO * RCONS-FACTOR-AGRESIV-AVAN
091700           MOVE WKS-RN-AJUSTADO TO WKS-CA-RISK-NUMERO
091800           IF WKS-CA-RISK-NUMERO < RCONS-RN-MINIMO-AVANZADO
091900              MOVE RCONS-RN-MINIMO-AVANZADO
092000                                  TO WKS-CA-RISK-NUMERO
092100           END-IF
092200        WHEN OTHER
092300           CONTINUE
092400     END-EVALUATE.
092500 470-AJUSTE-TOLERANCIA-E. EXIT.
092600
092700 475-PREPARA-SALIDA SECTION.
092800     MOVE WKS-CA-PORTFOLIO-ID   TO RC-PORTFOLIO-ID
092900     MOVE WKS-CA-ADVISOR-ID     TO RC-ADVISOR-ID
093000     MOVE WKS-CA-RISK-NUMERO    TO RC-RISK-NUMBER
093100     MOVE WKS-VAR-95-CARTERA    TO RC-VAR-95
093200     MOVE WKS-RETORNO-CARTERA   TO RC-EXPECTED-RETURN
093300     MOVE WKS-SIGMA-CARTERA     TO RC-VOLATILITY
093400     MOVE WKS-SHARPE-CARTERA    TO RC-SHARPE-RATIO
093500     MOVE WKS-DOWNSIDE-PCT      TO RC-DOWNSIDE-PCT
093600     MOVE WKS-BETA-CARTERA      TO RC-PORTFOLIO-BETA
093700     MOVE 'A'                   TO RC-METHODOLOGY.
093800 475-PREPARA-SALIDA-E. EXIT.
093900
094000 480-ESCRIBE-RESULTADO SECTION.
094100     WRITE REG-RESULTADO
094200     IF FS-RESULTADO = '00'
094300        ADD 1 TO WKS-RESULT-ESCRITOS
094400     ELSE
094500        DISPLAY '*** ERROR AL ESCRIBIR RIESGOOT, STATUS: '
094600                FS-RESULTADO UPON CONSOLE
094700     END-IF.
094800 480-ESCRIBE-RESULTADO-E. EXIT.
094900
095000 490-ESCRIBE-RECHAZO SECTION.
095100     MOVE WKS-CA-PORTFOLIO-ID  TO REJ-PORTFOLIO-ID
095200     MOVE WKS-RECHAZO-MOTIVO   TO REJ-REASON
095300     WRITE REG-RECHAZO
095400     IF FS-RECHAZO NOT = '00'
095500        DISPLAY '*** ERROR AL ESCRIBIR RECHAZOS, STATUS: '
095600                FS-RECHAZO UPON CONSOLE
095700     END-IF.
095800 490-ESCRIBE-RECHAZO-E. EXIT.
095900
096000******************************************************************
096100*              E S T A D I S T I C A S   D E   C I E R R E       *
096200******************************************************************
096300 500-ESTADISTICAS SECTION.
096400     DISPLAY '================================================'
096500     DISPLAY 'GCR1B001 - CALIFICACION DE RIESGO - AVANZADO'
096600     DISPLAY '------------------------------------------------'
096700     DISPLAY 'CARTERAS LEIDAS      : ' WKS-CARTERAS-LEIDAS
096800     DISPLAY 'CARTERAS ACEPTADAS   : ' WKS-CARTERAS-ACEPTAD
096900     DISPLAY 'CARTERAS RECHAZADAS  : ' WKS-CARTERAS-RECHAZ
097000     DISPLAY 'RESULTADOS ESCRITOS  : ' WKS-RESULT-ESCRITOS
097100     DISPLAY '================================================'.
097200 500-ESTADISTICAS-E. EXIT.
097300
097400 900-CIERRE-ARCHIVOS SECTION.
097500     CLOSE PORTAFOLIO-FILE RIESGO-RESULT-FILE RECHAZO-FILE.
097600 900-CIERRE-ARCHIVOS-E. EXIT.
