000100******************************************************************
000200* COPYLIB     : RRECH01                                         *
000300* APLICACION  : ADMINISTRACION PATRIMONIAL                      *
000400* DESCRIPCION : REGISTRO DE CARTERA RECHAZADA POR LA VALIDACION *
000500*             : (U1).  LO ESCRIBEN GCR1B001 Y GCR1B002.         *
000600* FECHA       : 14/01/2026                                      *
000700* PROGRAMADOR : S. MELENDEZ (SMEL)                              *
000800******************************************************************
000900     05  REJ-PORTFOLIO-ID           PIC X(20).
001000     05  REJ-REASON                 PIC X(60).
001100     05  FILLER                     PIC X(20).
